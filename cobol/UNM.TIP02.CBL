000100*===============================================================*
000200* COPYBOOK:  UNMTIP02
000300* RECORD:    UNIVERSE-MEMBER-RECORD
000400* DESC:      ONE ROW PER WALLET CURRENTLY IN THE TOP-N SMART
000500*            MONEY UNIVERSE, ORDERED BY RANK.
000600*
000700* MAINTENANCE LOG
000800* DATE       AUTHOR         MAINTENANCE REQUIREMENT
000900* ---------- -------------- --------------------------------------
001000* 03/11/2021 R JARAMILLO    CREATED FOR SMART MONEY DESK - SMW0001
001100* 11/29/2022 T OKONKWO       ADDED UNM-ACCOUNT-VALUE-AT SMW0044
001200*===============================================================*
001300 01  UNIVERSE-MEMBER-RECORD.
001400     05  UNM-WALLET-ID                      PIC X(42).
001500     05  UNM-RANK-NBR                       PIC 9(4).
001600     05  UNM-MONTH-PNL-AT                   PIC S9(11)V9(2)
001700                                           SIGN TRAILING SEPARATE.
001800     05  UNM-MONTH-ROI-RT                   PIC S9(3)V9(4)
001900                                           SIGN TRAILING SEPARATE.
002000     05  UNM-ACCOUNT-VALUE-AT               PIC 9(11)V9(2).
002100     05  FILLER                             PIC X(9).
