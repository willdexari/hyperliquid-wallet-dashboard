000100*===============================================================*
000200* PROGRAM:   SMW.R00865
000300* TITLE:     SMART MONEY DASHBOARD HEALTH CLASSIFICATION
000400* DESC:      REDUCES THE LATEST INGEST-HEALTH ROW AND THE SYSTEM
000500*            STALE LATCH TO A SINGLE HEALTHY/DEGRADED/STALE STATE
000600*            FOR THE DASHBOARD HEADER BANNER.
000700*===============================================================*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    SMW-DASH-HEALTH.
001000 AUTHOR.        R JARAMILLO.
001100 INSTALLATION.  SMART MONEY DESK.
001200 DATE-WRITTEN.  10/06/1997.
001300 DATE-COMPILED.
001400 SECURITY.      DESK-CONFIDENTIAL.  DISTRIBUTION LIMITED TO THE
001500                SMART MONEY DESK AND OPERATIONS SUPPORT.
001600*
001700*----------------------------------------------------------------
001800* MAINTENANCE LOG
001900* DATE       INIT REQ NO   DESCRIPTION
002000* ---------- ---- -------- --------------------------------------
002100* 10/06/1997 RJ   SMW0017  ORIGINAL VERSION - AGE AND COVERAGE
002200*                          ROLLED UP TO ONE HEALTH BANNER STATE.
002300* 10/02/1998 TO   SMW0031  YEAR 2000 REVIEW - ALL TIMESTAMP FIELDS
002400*                          ARE ALREADY FULL 4-DIGIT CENTURY.
002500*                          SIGNED OFF.
002600* 07/19/2001 TO   SMW0038  SYSTEM STALE LATCH NOW CONSULTED AHEAD
002700*                          OF THE AGE AND COVERAGE TEST - A
002800*                          LATCHED DEAD-MAN ALERT FORCES STALE
002900*                          REGARDLESS OF WHAT THE HEALTH ROW
003000*                          SHOWS.
003100* 03/11/2007 SK   SMW0065  DEGRADED FLOOR LOWERED FROM 3 MINUTES
003200*                          TO 2 MINUTES PER DESK REQUEST - THE
003300*                          DASHBOARD WAS FLAGGING GREEN TOO LATE
003400*                          INTO A GAP.
003500*----------------------------------------------------------------
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS SMW-FORCE-FULL-RESCAN
004200     UPSI-0 OFF STATUS IS SMW-NORMAL-CYCLE.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT INGEST-HEALTH     ASSIGN TO "IHLFILE"
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-IHLFILE-STATUS.
004800     SELECT ALERT-STATE       ASSIGN TO "ALSFILE"
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS DYNAMIC
005100         RECORD KEY IS ALS-STATE-KEY
005200         FILE STATUS IS WS-ALSFILE-STATUS.
005300     SELECT DASH-HEALTH-RPT   ASSIGN TO "SMWRPT02"
005400         ORGANIZATION IS SEQUENTIAL.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  INGEST-HEALTH
005900     LABEL RECORDS ARE STANDARD.
006000     COPY IHLTIP08.
006100*
006200 FD  ALERT-STATE
006300     LABEL RECORDS ARE STANDARD.
006400     COPY ALSTIP07.
006500*
006600 FD  DASH-HEALTH-RPT
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F.
006900 01  DASH-HEALTH-LINE                       PIC X(80).
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300*----------------------------------------------------------------
007400* FILE STATUS SWITCHES
007500*----------------------------------------------------------------
007600 77  WS-IHLFILE-STATUS                PIC X(02) VALUE '00'.
007700 77  WS-ALSFILE-STATUS                PIC X(02) VALUE '00'.
007800*----------------------------------------------------------------
007900* END-OF-FILE / FOUND SWITCHES
008000*----------------------------------------------------------------
008100 77  WS-HEALTH-FOUND-SW                PIC X(01) VALUE 'N'.
008200     88  WS-HEALTH-FOUND                    VALUE 'Y'.
008300*----------------------------------------------------------------
008400* THRESHOLDS - PER SMW0065 THE DEGRADED FLOOR IS 2 MINUTES, THE
008500* STALE CEILING IS THE SAME 10-MINUTE DEAD-MAN WINDOW THE ALERT
008600* BATCH USES FOR THE SYSTEM-STALE LATCH.
008700*----------------------------------------------------------------
008800 77  WS-DEGRADED-AGE-CT               PIC 9(02) COMP VALUE 2.
008900 77  WS-STALE-AGE-CT                  PIC 9(02) COMP VALUE 10.
009000 77  WS-STALE-COVERAGE-PCT            PIC 9(03)V9(02) VALUE 80.00.
009100 77  WS-DEGRADED-COVERAGE-PCT         PIC 9(03)V9(02) VALUE 90.00.
009200*----------------------------------------------------------------
009300* WORKING FIELDS CARRIED FROM THE HEALTH ROW
009400*----------------------------------------------------------------
009500 77  WS-COVERAGE-PCT                  PIC 9(03)V9(02) VALUE ZERO.
009600 77  WS-AGE-KNOWN-SW                  PIC X(01) VALUE 'N'.
009700     88  WS-AGE-KNOWN                     VALUE 'Y'.
009800 77  WS-AGE-MINUTES                   PIC S9(07) COMP VALUE ZERO.
009900 77  WS-LATCH-ACTIVE-SW               PIC X(01) VALUE 'N'.
010000     88  WS-LATCH-ACTIVE                   VALUE 'Y'.
010100 77  WS-HEALTH-STATE-WK               PIC X(08) VALUE SPACES.
010200     88  WS-STATE-HEALTHY                     VALUE 'HEALTHY '.
010300     88  WS-STATE-DEGRADED                    VALUE 'DEGRADED'.
010400     88  WS-STATE-STALE                       VALUE 'STALE   '.
010500*----------------------------------------------------------------
010600* RUN TIMESTAMP AND SCRATCH TIMESTAMP ARITHMETIC WORK AREA -
010700* SAME BREAKOUT PATTERN USED THROUGHOUT THE SMART MONEY SUITE.
010800*----------------------------------------------------------------
010900 01  WS-ACCEPT-DATE-AREA.
011000     05  WS-ACCEPT-DATE                PIC 9(08).
011100 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE-AREA.
011200     05  WS-ACCEPT-YYYY                PIC 9(04).
011300     05  WS-ACCEPT-MM                  PIC 9(02).
011400     05  WS-ACCEPT-DD                  PIC 9(02).
011500 01  WS-ACCEPT-TIME-AREA.
011600     05  WS-ACCEPT-TIME                PIC 9(08).
011700 01  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME-AREA.
011800     05  WS-ACCEPT-HH                  PIC 9(02).
011900     05  WS-ACCEPT-MI                  PIC 9(02).
012000     05  WS-ACCEPT-SS                  PIC 9(02).
012100     05  WS-ACCEPT-CC                  PIC 9(02).
012200 01  WS-NOW-TS                        PIC X(14).
012300 01  WS-TS-CALC-AREA                  PIC X(14).
012400 01  WS-TS-CALC-PARTS REDEFINES WS-TS-CALC-AREA.
012500     05  WS-TS-CALC-YYYY               PIC 9(04).
012600     05  WS-TS-CALC-MM                 PIC 9(02).
012700     05  WS-TS-CALC-DD                 PIC 9(02).
012800     05  WS-TS-CALC-HH                 PIC 9(02).
012900     05  WS-TS-CALC-MI                 PIC 9(02).
013000     05  WS-TS-CALC-SS                 PIC 9(02).
013100 01  WS-TS-CALC-AREA-2                PIC X(14).
013200 01  WS-TS-CALC-PARTS-2 REDEFINES WS-TS-CALC-AREA-2.
013300     05  WS-TS2-YYYY                   PIC 9(04).
013400     05  WS-TS2-MM                     PIC 9(02).
013500     05  WS-TS2-DD                     PIC 9(02).
013600     05  WS-TS2-HH                     PIC 9(02).
013700     05  WS-TS2-MI                     PIC 9(02).
013800     05  WS-TS2-SS                     PIC 9(02).
013900*----------------------------------------------------------------
014000* DASHBOARD HEALTH BANNER LINE
014100*----------------------------------------------------------------
014200 01  WS-DASH-HEALTH-LINE-WK.
014300     05  FILLER                      PIC X(01)  VALUE SPACES.
014400     05  WS-RPT-HEALTH-STATE         PIC X(08).
014500     05  FILLER                      PIC X(02)  VALUE SPACES.
014600     05  WS-RPT-AGE-MIN              PIC ZZZ9.
014700     05  FILLER                      PIC X(02)  VALUE SPACES.
014800     05  WS-RPT-COVERAGE             PIC ZZ9.99.
014900     05  FILLER                      PIC X(02)  VALUE SPACES.
015000     05  WS-RPT-LATCH                PIC X(03).
015100     05  FILLER                      PIC X(51)  VALUE SPACES.
015200*
015300 PROCEDURE DIVISION.
015400*----------------------------------------------------------------
015500* 1000-MAIN-CONTROL
015600*----------------------------------------------------------------
015700 1000-MAIN-CONTROL.
015800     PERFORM 1100-INITIALIZE-RUN THRU 1100-EXIT.
015900     PERFORM 2000-READ-HEALTH-ROW THRU 2000-EXIT.
016000     PERFORM 2050-READ-STALE-LATCH THRU 2050-EXIT.
016100     PERFORM 2100-CLASSIFY-HEALTH THRU 2100-EXIT.
016200     PERFORM 2400-WRITE-DASH-HEALTH THRU 2400-EXIT.
016300     CLOSE INGEST-HEALTH ALERT-STATE DASH-HEALTH-RPT.
016400     STOP RUN.
016500 1000-EXIT.
016600     EXIT.
016700*
016800*----------------------------------------------------------------
016900* 1100-INITIALIZE-RUN
017000*----------------------------------------------------------------
017100 1100-INITIALIZE-RUN.
017200     OPEN INPUT  INGEST-HEALTH.
017300     OPEN I-O    ALERT-STATE.
017400     OPEN OUTPUT DASH-HEALTH-RPT.
017500     ACCEPT WS-ACCEPT-DATE FROM DATE.
017600     ACCEPT WS-ACCEPT-TIME FROM TIME.
017700     MOVE WS-ACCEPT-YYYY TO WS-TS-CALC-YYYY.
017800     MOVE WS-ACCEPT-MM   TO WS-TS-CALC-MM.
017900     MOVE WS-ACCEPT-DD   TO WS-TS-CALC-DD.
018000     MOVE WS-ACCEPT-HH   TO WS-TS-CALC-HH.
018100     MOVE WS-ACCEPT-MI   TO WS-TS-CALC-MI.
018200     MOVE WS-ACCEPT-SS   TO WS-TS-CALC-SS.
018300     MOVE WS-TS-CALC-AREA TO WS-NOW-TS.
018400 1100-EXIT.
018500     EXIT.
018600*
018700*----------------------------------------------------------------
018800* 2000-READ-HEALTH-ROW - ONE ROW EXPECTED ON THE FILE.  AT END
018900* MEANS NO SNAPSHOT HAS EVER SUCCEEDED - AGE IS TREATED AS
019000* UNKNOWN AND THE BANNER GOES STALE.
019100*----------------------------------------------------------------
019200 2000-READ-HEALTH-ROW.
019300     READ INGEST-HEALTH
019400         AT END
019500             MOVE ZERO TO WS-COVERAGE-PCT
019600             MOVE 'N' TO WS-AGE-KNOWN-SW
019700             GO TO 2000-EXIT.
019800     MOVE 'Y' TO WS-HEALTH-FOUND-SW.
019900     MOVE IHL-COVERAGE-PCT-RT TO WS-COVERAGE-PCT.
020000     IF IHL-LAST-SUCCESS-SNAPSHOT-TS = SPACES
020100         MOVE 'N' TO WS-AGE-KNOWN-SW
020200         GO TO 2000-EXIT.
020300     MOVE 'Y' TO WS-AGE-KNOWN-SW.
020400     MOVE WS-NOW-TS TO WS-TS-CALC-AREA.
020500     MOVE IHL-LAST-SUCCESS-SNAPSHOT-TS TO WS-TS-CALC-AREA-2.
020600     COMPUTE WS-AGE-MINUTES =
020700         ((WS-TS-CALC-HH * 60) + WS-TS-CALC-MI) -
020800         ((WS-TS2-HH * 60) + WS-TS2-MI).
020900     IF WS-AGE-MINUTES < ZERO
021000         COMPUTE WS-AGE-MINUTES = ZERO - WS-AGE-MINUTES.
021100 2000-EXIT.
021200     EXIT.
021300*
021400*----------------------------------------------------------------
021500* 2050-READ-STALE-LATCH - THE SAME ALERT-STATE ROW THE ALERT
021600* BATCH LATCHES ON THE DEAD-MAN'S SWITCH, KEYED 'SYSTEM' /
021700* 'SYSTEM-STALE '.  A MISSING ROW MEANS THE LATCH HAS NEVER
021800* FIRED, SO IT READS AS NOT ACTIVE.
021900*----------------------------------------------------------------
022000 2050-READ-STALE-LATCH.
022100     MOVE 'SYSTEM' TO ALS-ASSET-CDE.
022200     MOVE 'SYSTEM-STALE ' TO ALS-ALERT-TYPE-CDE.
022300     READ ALERT-STATE
022400         INVALID KEY
022500             MOVE 'N' TO ALS-ACTIVE-CDE.
022600     IF ALS-ACTIVE-CDE = 'Y'
022700         MOVE 'Y' TO WS-LATCH-ACTIVE-SW
022800     ELSE
022900         MOVE 'N' TO WS-LATCH-ACTIVE-SW.
023000 2050-EXIT.
023100     EXIT.
023200*
023300*----------------------------------------------------------------
023400* 2100-CLASSIFY-HEALTH - STALE WHEN THE LATCH IS ACTIVE, OR THE
023500* AGE IS UNKNOWN, OR THE AGE EXCEEDS THE DEAD-MAN CEILING, OR
023600* COVERAGE IS BELOW THE STALE FLOOR; ELSE DEGRADED WHEN THE AGE
023700* EXCEEDS THE DEGRADED FLOOR OR COVERAGE IS BELOW THE DEGRADED
023800* FLOOR; ELSE HEALTHY.
023900*----------------------------------------------------------------
024000 2100-CLASSIFY-HEALTH.
024100     IF WS-LATCH-ACTIVE
024200         SET WS-STATE-STALE TO TRUE
024300         GO TO 2100-EXIT.
024400     IF NOT WS-AGE-KNOWN
024500         SET WS-STATE-STALE TO TRUE
024600         GO TO 2100-EXIT.
024700     IF WS-AGE-MINUTES > WS-STALE-AGE-CT
024800         SET WS-STATE-STALE TO TRUE
024900         GO TO 2100-EXIT.
025000     IF WS-COVERAGE-PCT < WS-STALE-COVERAGE-PCT
025100         SET WS-STATE-STALE TO TRUE
025200         GO TO 2100-EXIT.
025300     IF WS-AGE-MINUTES > WS-DEGRADED-AGE-CT
025400         SET WS-STATE-DEGRADED TO TRUE
025500         GO TO 2100-EXIT.
025600     IF WS-COVERAGE-PCT < WS-DEGRADED-COVERAGE-PCT
025700         SET WS-STATE-DEGRADED TO TRUE
025800         GO TO 2100-EXIT.
025900     SET WS-STATE-HEALTHY TO TRUE.
026000 2100-EXIT.
026100     EXIT.
026200*
026300*----------------------------------------------------------------
026400* 2400-WRITE-DASH-HEALTH - ONE BANNER LINE PER RUN, MIRRORING
026500* THE OLD RUN-SUMMARY LOG FORMAT THE DESK ALREADY WATCHES.
026600*----------------------------------------------------------------
026700 2400-WRITE-DASH-HEALTH.
026800     MOVE SPACES TO WS-DASH-HEALTH-LINE-WK.
026900     MOVE WS-HEALTH-STATE-WK  TO WS-RPT-HEALTH-STATE.
027000     IF WS-AGE-KNOWN
027100         MOVE WS-AGE-MINUTES  TO WS-RPT-AGE-MIN
027200     ELSE
027300         MOVE ZERO            TO WS-RPT-AGE-MIN.
027400     MOVE WS-COVERAGE-PCT     TO WS-RPT-COVERAGE.
027500     IF WS-LATCH-ACTIVE
027600         MOVE 'YES' TO WS-RPT-LATCH
027700     ELSE
027800         MOVE 'NO ' TO WS-RPT-LATCH.
027900     MOVE WS-DASH-HEALTH-LINE-WK TO DASH-HEALTH-LINE.
028000     WRITE DASH-HEALTH-LINE.
028100 2400-EXIT.
028200     EXIT.
028300 
