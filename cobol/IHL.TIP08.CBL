000100*===============================================================*
000200* COPYBOOK:  IHLTIP08
000300* RECORD:    INGEST-HEALTH-RECORD
000400* DESC:      LATEST INGESTION HEALTH ROW - GOVERNS THE SIGNAL
000500*            LOCK GATE.  ONE ROW WRITTEN PER SNAPSHOT-INGEST RUN;
000600*            THE SIGNAL BATCH ALWAYS READS THE MOST RECENT ONE.
000700*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR         MAINTENANCE REQUIREMENT
001000* ---------- -------------- --------------------------------------
001100* 06/02/2021 R JARAMILLO    CREATED FOR SMART MONEY DESK - SMW0008
001200*===============================================================*
001300 01  INGEST-HEALTH-RECORD.
001400     05  IHL-HEALTH-TS                      PIC X(14).
001500     05  IHL-LAST-SUCCESS-SNAPSHOT-TS        PIC X(14).
001600     05  IHL-SNAPSHOT-STATUS-CDE            PIC X(7).
001700         88  IHL-STATUS-SUCCESS                 VALUE 'SUCCESS'.
001800         88  IHL-STATUS-PARTIAL                 VALUE 'PARTIAL'.
001900         88  IHL-STATUS-FAILED                  VALUE 'FAILED '.
002000     05  IHL-COVERAGE-PCT-RT                 PIC 9(3)V9(2).
002100     05  IHL-HEALTH-STATE-CDE               PIC X(8).
002200         88  IHL-STATE-HEALTHY                  VALUE 'HEALTHY '.
002300         88  IHL-STATE-DEGRADED                 VALUE 'DEGRADED'.
002400         88  IHL-STATE-STALE                    VALUE 'STALE   '.
002500     05  FILLER                             PIC X(15).
