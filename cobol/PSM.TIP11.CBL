000100*===============================================================*
000200* COPYBOOK:  PSMTIP11
000300* RECORD:    POSITIONING-SUMMARY-RECORD
000400* DESC:      DASHBOARD POSITIONING ROLL-UP OVER THE LATEST
000500*            SNAPSHOT FOR ONE ASSET - NET EXPOSURE, LONG/SHORT/
000600*            FLAT SPLIT, AND TOP-10 CONCENTRATION.
000700*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR         MAINTENANCE REQUIREMENT
001000* ---------- -------------- --------------------------------------
001100* 09/14/2021 R JARAMILLO    CREATED FOR SMART MONEY DESK - SMW0015
001200*===============================================================*
001300 01  POSITIONING-SUMMARY-RECORD.
001400     05  PSM-SNAPSHOT-TS                    PIC X(14).
001500     05  PSM-NET-EXPOSURE-QT                 PIC S9(11)V9(6)
001600                                           SIGN TRAILING SEPARATE.
001700     05  PSM-COUNT-BLOCK.
001800         10  PSM-LONG-COUNT-CT              PIC 9(4).
001900         10  PSM-SHORT-COUNT-CT             PIC 9(4).
002000         10  PSM-FLAT-COUNT-CT              PIC 9(4).
002100     05  PSM-TOTAL-WALLETS-CT               PIC 9(4).
002200     05  PSM-LONG-PCT-RT                    PIC 9(3)V9(1).
002300     05  PSM-SHORT-PCT-RT                   PIC 9(3)V9(1).
002400     05  PSM-TOP10-CONCENTRATION-RT          PIC 9(3)V9(1).
002500     05  PSM-TOP10-NET-EXPOSURE-QT           PIC S9(11)V9(6)
002600                                           SIGN TRAILING SEPARATE.
002700     05  FILLER                             PIC X(15).
