000100*===============================================================*
000200* COPYBOOK:  WSNTIP01
000300* RECORD:    WALLET-SNAPSHOT-RECORD
000400* DESC:      ONE ROW PER SNAPSHOT-MINUTE X WALLET X ASSET, AS
000500*            LANDED BY THE EXCHANGE POSITION POLLER.
000600*
000700* MAINTENANCE LOG
000800* DATE       AUTHOR         MAINTENANCE REQUIREMENT
000900* ---------- -------------- --------------------------------------
001000* 03/11/2021 R JARAMILLO    CREATED FOR SMART MONEY DESK - SMW0001
001100* 09/02/2021 R JARAMILLO     ADDED WSN-DIRTY-CDE PER QA REQUEST
001200*                            SMW0014 - EXCLUDE PARTIAL FILLS
001300* 06/17/2022 T OKONKWO       WIDENED WSN-MARGIN-USED-AT SMW0037
001400*===============================================================*
001500 01  WALLET-SNAPSHOT-RECORD.
001600     05  WSN-SNAPSHOT-TS                   PIC X(14).
001700     05  WSN-WALLET-ID                     PIC X(42).
001800     05  WSN-ASSET-CDE                     PIC X(4).
001900         88  WSN-ASSET-HYPE                    VALUE 'HYPE'.
002000         88  WSN-ASSET-BTC                     VALUE 'BTC '.
002100         88  WSN-ASSET-ETH                     VALUE 'ETH '.
002200     05  WSN-POSITION-SZI-QT                PIC S9(9)V9(6)
002300                                           SIGN TRAILING SEPARATE.
002400     05  WSN-DETAIL-AREA-1.
002500         10  WSN-ENTRY-PX-AT               PIC 9(9)V9(4).
002600         10  WSN-LIQ-PX-AT                 PIC 9(9)V9(4).
002700         10  WSN-LEVERAGE-RT                PIC 9(3)V9(2).
002800         10  WSN-MARGIN-USED-AT            PIC 9(11)V9(2).
002900     05  WSN-DETAIL-AREA-2 REDEFINES WSN-DETAIL-AREA-1.
003000         10  WSN-RISK-BLOCK-TXT            PIC X(23).
003100         10  FILLER                        PIC X(12).
003200     05  WSN-DIRTY-CDE                      PIC X(1).
003300         88  WSN-DIRTY-YES                     VALUE 'Y'.
003400         88  WSN-DIRTY-NO                      VALUE 'N'.
003500     05  FILLER                             PIC X(10).
