000100*===============================================================*
000200* COPYBOOK:  LBRTIP03
000300* RECORD:    LEADERBOARD-ROW-RECORD
000400* DESC:      RAW 30-DAY PNL LEADERBOARD ROW AS RECEIVED FROM THE
000500*            EXCHANGE FEED, PRIOR TO RANKING/TOP-N SELECTION.
000600*            A ROW WITH A BLANK WALLET ID IS INVALID.
000700*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR         MAINTENANCE REQUIREMENT
001000* ---------- -------------- --------------------------------------
001100* 03/11/2021 R JARAMILLO    CREATED FOR SMART MONEY DESK - SMW0001
001200*===============================================================*
001300 01  LEADERBOARD-ROW-RECORD.
001400     05  LBR-WALLET-ID                      PIC X(42).
001500     05  LBR-MONTH-PNL-AT                   PIC S9(11)V9(2)
001600                                           SIGN TRAILING SEPARATE.
001700     05  LBR-MONTH-ROI-RT                   PIC S9(3)V9(4)
001800                                           SIGN TRAILING SEPARATE.
001900     05  LBR-ACCOUNT-VALUE-AT               PIC 9(11)V9(2).
002000     05  FILLER                             PIC X(13).
