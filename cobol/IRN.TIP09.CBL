000100*===============================================================*
000200* COPYBOOK:  IRNTIP09
000300* RECORD:    INGEST-RUN-RECORD
000400* DESC:      AUDIT LOG - ONE ROW PER SNAPSHOT-INGEST RUN, WITH
000500*            THE COVERAGE ARITHMETIC THAT DROVE THE STATUS CALL.
000600*
000700* MAINTENANCE LOG
000800* DATE       AUTHOR         MAINTENANCE REQUIREMENT
000900* ---------- -------------- --------------------------------------
001000* 06/02/2021 R JARAMILLO    CREATED FOR SMART MONEY DESK - SMW0008
001100*===============================================================*
001200 01  INGEST-RUN-RECORD.
001300     05  IRN-SNAPSHOT-TS                    PIC X(14).
001400     05  IRN-STATUS-CDE                     PIC X(7).
001500         88  IRN-STATUS-SUCCESS                 VALUE 'SUCCESS'.
001600         88  IRN-STATUS-PARTIAL                 VALUE 'PARTIAL'.
001700         88  IRN-STATUS-FAILED                  VALUE 'FAILED '.
001800     05  IRN-COUNT-BLOCK-1.
001900         10  IRN-WALLETS-EXPECTED-CT        PIC 9(4).
002000         10  IRN-WALLETS-SUCCEEDED-CT       PIC 9(4).
002100         10  IRN-WALLETS-FAILED-CT          PIC 9(4).
002200     05  IRN-COUNT-BLOCK-2 REDEFINES IRN-COUNT-BLOCK-1.
002300         10  IRN-COUNT-BLOCK-1-TXT          PIC X(12).
002400     05  IRN-ROWS-EXPECTED-CT               PIC 9(5).
002500     05  IRN-ROWS-WRITTEN-CT                PIC 9(5).
002600     05  IRN-COVERAGE-PCT-RT                 PIC 9(3)V9(2).
002700     05  FILLER                             PIC X(15).
