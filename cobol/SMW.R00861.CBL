000100*===============================================================*
000200* PROGRAM:   SMW.R00861
000300* TITLE:     SMART MONEY WALLET SIGNAL BATCH
000400* DESC:      RUNS EVERY 5 MINUTES.  PAIRS THE CURRENT AND PRIOR
000500*            5-MINUTE SNAPSHOT WINDOW FOR EACH UNIVERSE WALLET,
000600*            CLASSIFIES BEHAVIOR, ROLLS UP THE FOUR AGGREGATE
000700*            SIGNALS, RUNS THE PLAYBOOK DECISION MATRIX, WRITES
000800*            THE SIGNAL/CONTRIBUTOR RECORDS, AND EVALUATES THE
000900*            DESK ALERTING RULES.
001000*===============================================================*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    SMW-SIGNAL-BATCH.
001300 AUTHOR.        R JARAMILLO.
001400 INSTALLATION.  SMART MONEY DESK.
001500 DATE-WRITTEN.  03/11/1994.
001600 DATE-COMPILED.
001700 SECURITY.      DESK-CONFIDENTIAL.  DISTRIBUTION LIMITED TO THE
001800                SMART MONEY DESK AND OPERATIONS SUPPORT.
001900*
002000*----------------------------------------------------------------
002100* MAINTENANCE LOG
002200* DATE       INIT REQ NO   DESCRIPTION
002300* ---------- ---- -------- --------------------------------------
002400* 03/11/1994 RJ   SMW0001  ORIGINAL VERSION - 3-ASSET CYCLE.
002500* 05/02/1994 RJ   SMW0002  ADDED CONSENSUS ALIGNMENT SCORE CALC.
002600* 04/02/1995 RJ   SMW0003  ADDED CONTRIBUTOR BREAKDOWN WRITE.
002700* 11/19/1995 RJ   SMW0004  DISPERSION INDEX PARAGRAPH ADDED.
002800* 05/10/1996 RJ   SMW0006  FIRST CUT OF ALERT EVALUATION LOGIC.
002900* 01/22/1997 RJ   SMW0021  ALR-SUPPRESSED-CDE ON THROTTLE HITS.
003000* 09/30/1998 TO   SMW0028  YEAR 2000 REVIEW - ALL DATE FIELDS ARE
003100*                          ALREADY FULL 4-DIGIT CENTURY.  NO
003200*                          WINDOWING LOGIC REQUIRED.  SIGNED OFF.
003300* 03/14/1999 TO   SMW0031  REGIME CHANGE PENDING-PLAYBOOK STATE
003400*                          MACHINE REWRITTEN PER DESK REQUEST.
003500* 08/02/2000 TO   SMW0033  EXIT CLUSTER HYSTERESIS BUFFER ADDED
003600*                          (20-25 BAND, NO STATE CHANGE).
003700* 07/03/2002 TO   SMW0039  PENDING-PLAYBOOK PERSISTED ACROSS RUNS
003800*                          VIA ALERT-STATE FILE, NOT IN STORAGE.
003900* 02/14/2003 TO   SMW0051  TIGHTEN-STOPS DERIVED FLAG ADDED.
004000* 11/11/2004 SK   SMW0058  SIGNAL LOCK NOW HONORS SNAPSHOT-STATUS
004100*                          OF FAILED, NOT JUST HEALTH-STATE.
004200* 06/06/2006 SK   SMW0064  DAILY ALERT THROTTLE ROLLING WINDOW
004300*                          CORRECTED TO A TRUE 24-HOUR LOOKBACK.
004400*----------------------------------------------------------------
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS SMW-FORCE-FULL-RESCAN
005100     UPSI-0 OFF STATUS IS SMW-NORMAL-CYCLE.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT WALLET-SNAPSHOTS  ASSIGN TO "WALSNAP"
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-WALSNAP-STATUS.
005700     SELECT SIGNALS           ASSIGN TO "SIGFILE"
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-SIGFILE-STATUS.
006000     SELECT CONTRIBUTORS      ASSIGN TO "CTRFILE"
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-CTRFILE-STATUS.
006300     SELECT ALERTS            ASSIGN TO "ALRFILE"
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-ALRFILE-STATUS.
006600     SELECT ALERT-STATE       ASSIGN TO "ALSFILE"
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE IS DYNAMIC
006900         RECORD KEY IS ALS-STATE-KEY
007000         FILE STATUS IS WS-ALSFILE-STATUS.
007100     SELECT INGEST-HEALTH     ASSIGN TO "IHLFILE"
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-IHLFILE-STATUS.
007400     SELECT RUN-SUMMARY-RPT   ASSIGN TO "SMWRPT01"
007500         ORGANIZATION IS SEQUENTIAL.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  WALLET-SNAPSHOTS
008000     LABEL RECORDS ARE STANDARD.
008100     COPY WSNTIP01.
008200*
008300 FD  SIGNALS
008400     LABEL RECORDS ARE STANDARD.
008500     COPY SGRTIP04.
008600*
008700 FD  CONTRIBUTORS
008800     LABEL RECORDS ARE STANDARD.
008900     COPY CTRTIP05.
009000*
009100 FD  ALERTS
009200     LABEL RECORDS ARE STANDARD.
009300     COPY ALRTIP06.
009400*
009500 FD  ALERT-STATE
009600     LABEL RECORDS ARE STANDARD.
009700     COPY ALSTIP07.
009800*
009900 FD  INGEST-HEALTH
010000     LABEL RECORDS ARE STANDARD.
010100     COPY IHLTIP08.
010200*
010300 FD  RUN-SUMMARY-RPT
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F.
010600 01  RUN-SUMMARY-LINE                       PIC X(80).
010700*
010800 WORKING-STORAGE SECTION.
010900*
011000*----------------------------------------------------------------
011100* STANDALONE SWITCHES AND SUBSCRIPTS
011200*----------------------------------------------------------------
011300 77  WS-WALSNAP-STATUS               PIC X(02) VALUE '00'.
011400 77  WS-SIGFILE-STATUS               PIC X(02) VALUE '00'.
011500 77  WS-CTRFILE-STATUS               PIC X(02) VALUE '00'.
011600 77  WS-ALRFILE-STATUS               PIC X(02) VALUE '00'.
011700 77  WS-ALSFILE-STATUS               PIC X(02) VALUE '00'.
011800 77  WS-IHLFILE-STATUS               PIC X(02) VALUE '00'.
011900 77  WS-LOCK-SW                      PIC X(01) VALUE 'N'.
012000     88  WS-LOCK-OK                            VALUE 'Y'.
012100     88  WS-LOCK-SKIP                          VALUE 'N'.
012200 77  WS-EOF-SW                       PIC X(01) VALUE 'N'.
012300     88  WS-EOF-YES                            VALUE 'Y'.
012400 77  WS-STALE-LATCH-SW               PIC X(01) VALUE 'N'.
012500     88  WS-STALE-ACTIVE                       VALUE 'Y'.
012600 77  WS-STALE-TRANSITION-SW          PIC X(01) VALUE 'N'.
012700     88  WS-STALE-JUST-FIRED                   VALUE 'Y'.
012800 77  WS-THROTTLE-SW                  PIC X(01) VALUE 'N'.
012900     88  WS-THROTTLE-HIT                       VALUE 'Y'.
013000 77  WS-ASSET-SUB                    PIC 9(02) COMP.
013100 77  WS-CURR-SUB                     PIC 9(04) COMP.
013200 77  WS-CURR-CT                      PIC 9(04) COMP.
013300 77  WS-PREV-SUB                     PIC 9(04) COMP.
013400 77  WS-PREV-CT                      PIC 9(04) COMP.
013500 77  WS-PAIR-SUB                     PIC 9(04) COMP.
013600 77  WS-PAIR-CT                      PIC 9(04) COMP.
013700 77  WS-SEARCH-SUB                   PIC 9(04) COMP.
013800 77  WS-HIST-SUB                     PIC 9(02) COMP.
013900 77  WS-HIST-CT                      PIC 9(02) COMP.
014000 77  WS-MEDIAN-SUB                   PIC 9(04) COMP.
014100 77  WS-MEDIAN-CT                    PIC 9(04) COMP.
014200 77  WS-RATIO-SUB                    PIC 9(04) COMP.
014300 77  WS-RATIO-CT                     PIC 9(04) COMP.
014400 77  WS-TOP-SUB                      PIC 9(02) COMP.
014500 77  WS-ALERT-DAY-SUB                PIC 9(04) COMP.
014600 77  WS-ALERT-DAY-CT                 PIC 9(04) COMP.
014700*
014800*----------------------------------------------------------------
014900* TABLE - THE 3-ASSET CYCLE, LOADED BY REDEFINES OVER A VALUE
015000* CLAUSE LITERAL (STANDARD DESK IDIOM FOR A SMALL FIXED LIST).
015100*----------------------------------------------------------------
015200 01  WS-ASSET-LIST-WK.
015300     05  FILLER                      PIC X(04) VALUE 'HYPE'.
015400     05  FILLER                      PIC X(04) VALUE 'BTC '.
015500     05  FILLER                      PIC X(04) VALUE 'ETH '.
015600 01  WS-ASSET-LIST REDEFINES WS-ASSET-LIST-WK.
015700     05  WS-ASSET-TBL                PIC X(04) OCCURS 3 TIMES.
015800 77  WS-CURRENT-ASSET                PIC X(04).
015900*
016000*----------------------------------------------------------------
016100* TIMESTAMP WORK AREA - ONE PHYSICAL AREA, REUSED FOR THE SIGNAL
016200* BOUNDARY, THE WINDOW EDGES, AND ANY COOLDOWN-UNTIL ARITHMETIC.
016300*----------------------------------------------------------------
016400 01  WS-TS-CALC-AREA.
016500     05  WS-TS-CALC-TXT              PIC X(14).
016600 01  WS-TS-CALC-PARTS REDEFINES WS-TS-CALC-AREA.
016700     05  WS-TS-CALC-YYYY             PIC 9(04).
016800     05  WS-TS-CALC-MM               PIC 9(02).
016900     05  WS-TS-CALC-DD               PIC 9(02).
017000     05  WS-TS-CALC-HH               PIC 9(02).
017100     05  WS-TS-CALC-MI               PIC 9(02).
017200     05  WS-TS-CALC-SS               PIC 9(02).
017300 77  WS-SIGNAL-TS                    PIC X(14).
017400 77  WS-WINDOW-CURR-LOW              PIC X(14).
017500 77  WS-WINDOW-CURR-HIGH             PIC X(14).
017600 77  WS-WINDOW-PREV-LOW              PIC X(14).
017700 77  WS-WINDOW-PREV-HIGH             PIC X(14).
017800 77  WS-ELAPSED-MINUTES              PIC S9(07) COMP.
017900 01  WS-ACCEPT-DATE-AREA.
018000     05  WS-ACCEPT-DATE               PIC 9(08).
018100 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE-AREA.
018200     05  WS-ACCEPT-YYYY               PIC 9(04).
018300     05  WS-ACCEPT-MM                 PIC 9(02).
018400     05  WS-ACCEPT-DD                 PIC 9(02).
018500 01  WS-ACCEPT-TIME-AREA.
018600     05  WS-ACCEPT-TIME               PIC 9(08).
018700 01  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME-AREA.
018800     05  WS-ACCEPT-HH                 PIC 9(02).
018900     05  WS-ACCEPT-MI                 PIC 9(02).
019000     05  WS-ACCEPT-SS                 PIC 9(02).
019100     05  WS-ACCEPT-CC                 PIC 9(02).
019200*
019300*----------------------------------------------------------------
019400* AGGREGATOR TABLES - LATEST SNAPSHOT PER WALLET, EACH WINDOW.
019500*----------------------------------------------------------------
019600 01  WS-CURR-TBL.
019700     05  WS-CURR-ENTRY OCCURS 250 TIMES
019800                       INDEXED BY WS-CURR-NDX.
019900         10  WS-CURR-WALLET-ID       PIC X(42).
020000         10  WS-CURR-SZI             PIC S9(09)V9(06)
020100                                      SIGN TRAILING SEPARATE.
020200 01  WS-PREV-TBL.
020300     05  WS-PREV-ENTRY OCCURS 250 TIMES
020400                       INDEXED BY WS-PREV-NDX.
020500         10  WS-PREV-WALLET-ID       PIC X(42).
020600         10  WS-PREV-SZI             PIC S9(09)V9(06)
020700                                      SIGN TRAILING SEPARATE.
020800*
020900*----------------------------------------------------------------
021000* PAIRED / CLASSIFIED TABLE - ONE ENTRY PER WALLET IN THE CURRENT
021100* WINDOW, CARRIED THROUGH CLASSIFICATION AND SIGNAL ROLL-UP.
021200*----------------------------------------------------------------
021300 01  WS-PAIR-TBL.
021400     05  WS-PAIR-ENTRY OCCURS 250 TIMES
021500                       INDEXED BY WS-PAIR-NDX.
021600         10  WP-WALLET-ID             PIC X(42).
021700         10  WP-SZI-CURRENT           PIC S9(09)V9(06)
021800                                       SIGN TRAILING SEPARATE.
021900         10  WP-SZI-PREVIOUS          PIC S9(09)V9(06)
022000                                       SIGN TRAILING SEPARATE.
022100         10  WP-DELTA                 PIC S9(09)V9(06)
022200                                       SIGN TRAILING SEPARATE.
022300         10  WP-MISSING-SW            PIC X(01).
022400             88  WP-MISSING-YES           VALUE 'Y'.
022500             88  WP-MISSING-NO            VALUE 'N'.
022600         10  WP-EPSILON                PIC 9(09)V9(06).
022700         10  WP-STATE-CDE              PIC X(11).
022800             88  WP-STATE-ADDER-LONG        VALUE 'ADDER-LONG '.
022900             88  WP-STATE-ADDER-SHORT       VALUE 'ADDER-SHORT'.
023000             88  WP-STATE-REDUCER           VALUE 'REDUCER    '.
023100             88  WP-STATE-FLAT              VALUE 'FLAT       '.
023200         10  WP-RATIO-CLAMPED           PIC S9(01)V9(06)
023300                                       SIGN TRAILING SEPARATE.
023400*
023500*----------------------------------------------------------------
023600* 24-HOUR SNAPSHOT HISTORY TABLE, USED ONLY TO WORK OUT THE
023700* EPSILON-RELATIVE MEDIAN FOR ONE WALLET AT A TIME.
023800*----------------------------------------------------------------
023900 01  WS-MEDIAN-TBL.
024000     05  WS-MEDIAN-ENTRY OCCURS 400 TIMES
024100                       INDEXED BY WS-MEDIAN-NDX
024200                       ASCENDING KEY IS WS-MEDIAN-ABS-SZI.
024300         10  WS-MEDIAN-ABS-SZI       PIC 9(09)V9(06).
024400*
024500*----------------------------------------------------------------
024600* CAS HISTORY - LAST 3 STORED SIGNAL RECORDS FOR THE ASSET,
024700* MOST RECENT FIRST, USED BY THE ALIGNMENT TREND CALCULATION.
024800*----------------------------------------------------------------
024900 01  WS-CAS-HIST-TBL.
025000     05  WS-CAS-HIST-ENTRY OCCURS 3 TIMES
025100                       INDEXED BY WS-CAS-HIST-NDX.
025200         10  WS-CAS-HIST-TS          PIC X(14).
025300         10  WS-CAS-HIST-SCORE       PIC 9(03)V9(02).
025400*
025500*----------------------------------------------------------------
025600* CLASSIFIER / CORE SIGNAL ACCUMULATORS
025700*----------------------------------------------------------------
025800 77  WS-N-ADDER-LONG                 PIC 9(04) COMP.
025900 77  WS-N-ADDER-SHORT                PIC 9(04) COMP.
026000 77  WS-N-REDUCER                    PIC 9(04) COMP.
026100 77  WS-N-FLAT                       PIC 9(04) COMP.
026200 77  WS-N-TOTAL                      PIC 9(04) COMP.
026300 77  WS-N-MISSING                    PIC 9(04) COMP.
026400 77  WS-PCT-ADD-LONG                 PIC 9(03)V9(02).
026500 77  WS-PCT-ADD-SHORT                PIC 9(03)V9(02).
026600 77  WS-PCT-REDUCERS                 PIC 9(03)V9(02).
026700 77  WS-PCT-FLAT                     PIC 9(03)V9(02).
026800 77  WS-EXIT-CLUSTER-SCORE           PIC 9(03)V9(02).
026900 77  WS-ALIGNMENT-SCORE              PIC 9(03)V9(02).
027000 77  WS-ALIGNMENT-TREND              PIC X(07) VALUE 'FLAT   '.
027100     88  WS-TREND-RISING                  VALUE 'RISING '.
027200     88  WS-TREND-FLAT                    VALUE 'FLAT   '.
027300     88  WS-TREND-FALLING                 VALUE 'FALLING'.
027400 77  WS-DISPERSION-INDEX             PIC 9(03)V9(02).
027500 77  WS-CAS-HIST-AVG                 PIC S9(05)V9(06)
027600                                      SIGN TRAILING SEPARATE.
027700 77  WS-CAS-CALC                     PIC S9(05)V9(06)
027800                                      SIGN TRAILING SEPARATE.
027900 77  WS-RATIO-SUM                    PIC S9(11)V9(06)
028000                                      SIGN TRAILING SEPARATE.
028100 77  WS-RATIO-MEAN                   PIC S9(05)V9(06)
028200                                      SIGN TRAILING SEPARATE.
028300 77  WS-RATIO-VARSUM                 PIC S9(13)V9(06)
028400                                      SIGN TRAILING SEPARATE.
028500 77  WS-RATIO-DIFF                   PIC S9(05)V9(06)
028600                                      SIGN TRAILING SEPARATE.
028700 77  WS-RATIO-STDDEV                 PIC S9(05)V9(06)
028800                                      SIGN TRAILING SEPARATE.
028900 77  WS-RATIO-SAME-SW                PIC X(01) VALUE 'Y'.
029000     88  WS-RATIO-ALL-SAME                VALUE 'Y'.
029100*
029200*----------------------------------------------------------------
029300* PLAYBOOK / ALERT WORK FIELDS
029400*----------------------------------------------------------------
029500 77  WS-ALLOWED-PLAYBOOK             PIC X(10).
029600     88  WS-PLAYBOOK-LONG-ONLY           VALUE 'LONG-ONLY '.
029700     88  WS-PLAYBOOK-SHORT-ONLY          VALUE 'SHORT-ONLY'.
029800     88  WS-PLAYBOOK-NO-TRADE            VALUE 'NO-TRADE  '.
029900 77  WS-RISK-MODE                    PIC X(09).
030000     88  WS-RISK-NORMAL                   VALUE 'NORMAL   '.
030100     88  WS-RISK-REDUCED                  VALUE 'REDUCED  '.
030200     88  WS-RISK-DEFENSIVE                VALUE 'DEFENSIVE'.
030300 77  WS-ADD-EXPOSURE-SW               PIC X(01).
030400 77  WS-TIGHTEN-STOPS-SW              PIC X(01).
030500 77  WS-DI-BAND                      PIC X(06).
030600     88  WS-DI-LOW                       VALUE 'LOW   '.
030700     88  WS-DI-MEDIUM                    VALUE 'MEDIUM'.
030800     88  WS-DI-HIGH                      VALUE 'HIGH  '.
030900 77  WS-EC-BAND                      PIC X(06).
031000     88  WS-EC-LOW                       VALUE 'LOW   '.
031100     88  WS-EC-MEDIUM                    VALUE 'MEDIUM'.
031200     88  WS-EC-HIGH                      VALUE 'HIGH  '.
031300 77  WS-MATRIX-MATCHED-SW             PIC X(01) VALUE 'N'.
031400     88  WS-MATRIX-MATCHED                VALUE 'Y'.
031500 77  WS-COMPUTATION-MS               PIC 9(07) VALUE 0.
031600*
031700*----------------------------------------------------------------
031800* SCRATCH FIELDS FOR HAND-ROLLED ARITHMETIC (ABSOLUTE VALUE,
031900* MINUTE/HOUR CARRY, SQUARE ROOT) - THIS SHOP'S COMPILER HAS NO
032000* INTRINSIC FUNCTION LIBRARY, SO THESE ARE WORKED BY HAND.
032100*----------------------------------------------------------------
032200 77  WS-ABS-A                        PIC S9(09)V9(06)
032300                                      SIGN TRAILING SEPARATE.
032400 77  WS-ABS-B                        PIC S9(09)V9(06)
032500                                      SIGN TRAILING SEPARATE.
032600 77  WS-EPSILON-SCRATCH              PIC 9(09)V9(06).
032700 77  WS-MI-CALC                      PIC 9(03) COMP.
032800 77  WS-MEDIAN-HALF                  PIC 9(04) COMP.
032900 77  WS-MEDIAN-REMAINDER             PIC 9(01) COMP.
033000 77  WS-SQRT-INPUT                   PIC S9(13)V9(06)
033100                                      SIGN TRAILING SEPARATE.
033200 77  WS-SQRT-RESULT                  PIC S9(07)V9(06)
033300                                      SIGN TRAILING SEPARATE.
033400 77  WS-SQRT-GUESS                   PIC S9(07)V9(06)
033500                                      SIGN TRAILING SEPARATE.
033600 77  WS-SQRT-ITER-CT                 PIC 9(02) COMP.
033700*
033800*----------------------------------------------------------------
033900* ALERT MESSAGE / MISC WORK
034000*----------------------------------------------------------------
034100 77  WS-ALERT-MESSAGE                PIC X(120).
034200 77  WS-EC-EDIT                      PIC ZZ9.9.
034300 01  WS-SAVE-LATEST-HEALTH.
034400     05  WS-SAVE-HEALTH-FOUND-SW     PIC X(01) VALUE 'N'.
034500         88  WS-SAVE-HEALTH-FOUND        VALUE 'Y'.
034600     05  WS-SAVE-LAST-SUCCESS-TS     PIC X(14).
034700     05  WS-SAVE-SNAPSHOT-STATUS     PIC X(07).
034800     05  WS-SAVE-HEALTH-STATE        PIC X(08).
034900 77  WS-DAILY-ALERT-COUNT            PIC 9(04) COMP.
035000 77  WS-COOLDOWN-MINUTES             PIC 9(04) COMP.
035100*
035200*----------------------------------------------------------------
035300* RUN SUMMARY REPORT LINE
035400*----------------------------------------------------------------
035500 01  WS-RUN-SUMMARY-LINE-WK.
035600     05  FILLER                      PIC X(01)  VALUE SPACES.
035700     05  WS-RPT-ASSET                PIC X(04).
035800     05  FILLER                      PIC X(02)  VALUE SPACES.
035900     05  WS-RPT-PLAYBOOK             PIC X(10).
036000     05  FILLER                      PIC X(02)  VALUE SPACES.
036100     05  WS-RPT-RISK-MODE            PIC X(09).
036200     05  FILLER                      PIC X(02)  VALUE SPACES.
036300     05  WS-RPT-CAS                  PIC ZZ9.99.
036400     05  FILLER                      PIC X(02)  VALUE SPACES.
036500     05  WS-RPT-ALERT-COUNT          PIC ZZZ9.
036600     05  FILLER                      PIC X(28)  VALUE SPACES.
036700*
036800 PROCEDURE DIVISION.
036900*
037000*================================================================
037100* 1000-MAIN-CONTROL - RUNS THE 3-ASSET CYCLE THEN THE ALERT PASS.
037200*================================================================
037300 1000-MAIN-CONTROL.
037400     PERFORM 1100-INITIALIZE-RUN THRU 1100-EXIT.
037500     PERFORM 1500-CHECK-SIGNAL-LOCK THRU 1500-EXIT.
037600     IF WS-LOCK-SKIP
037700         GO TO 1000-EXIT.
037800     MOVE 0 TO WS-ASSET-SUB.
037900     PERFORM 2000-PROCESS-ONE-ASSET THRU 2000-EXIT
038000         VARYING WS-ASSET-SUB FROM 1 BY 1
038100         UNTIL WS-ASSET-SUB > 3.
038200     PERFORM 6000-EVALUATE-ALERTS THRU 6000-EXIT.
038300 1000-EXIT.
038400     CLOSE WALLET-SNAPSHOTS SIGNALS CONTRIBUTORS ALERTS
038500           ALERT-STATE INGEST-HEALTH RUN-SUMMARY-RPT.
038600     STOP RUN.
038700*
038800*----------------------------------------------------------------
038900* 1100-INITIALIZE-RUN - OPEN FILES, FLOOR THE SIGNAL TIMESTAMP
039000* TO THE 5-MINUTE BOUNDARY AND SET UP THE WINDOW EDGES.
039100*----------------------------------------------------------------
039200 1100-INITIALIZE-RUN.
039300     OPEN INPUT  WALLET-SNAPSHOTS
039400                 INGEST-HEALTH
039500          I-O    SIGNALS
039600                 ALERT-STATE
039700          OUTPUT CONTRIBUTORS
039800                 ALERTS
039900                 RUN-SUMMARY-RPT.
040000     IF WS-SIGFILE-STATUS = '35'
040100         CLOSE SIGNALS
040200         OPEN OUTPUT SIGNALS
040300         CLOSE SIGNALS
040400         OPEN I-O SIGNALS.
040500     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
040600     ACCEPT WS-ACCEPT-TIME FROM TIME.
040700     MOVE WS-ACCEPT-YYYY TO WS-TS-CALC-YYYY.
040800     MOVE WS-ACCEPT-MM   TO WS-TS-CALC-MM.
040900     MOVE WS-ACCEPT-DD   TO WS-TS-CALC-DD.
041000     MOVE WS-ACCEPT-HH   TO WS-TS-CALC-HH.
041100     MOVE WS-ACCEPT-MI   TO WS-TS-CALC-MI.
041200     DIVIDE WS-TS-CALC-MI BY 5 GIVING WS-MI-CALC.
041300     COMPUTE WS-TS-CALC-MI = WS-MI-CALC * 5.
041400     MOVE ZERO TO WS-TS-CALC-SS.
041500     MOVE WS-TS-CALC-TXT TO WS-SIGNAL-TS.
041600     MOVE WS-SIGNAL-TS TO WS-WINDOW-CURR-HIGH.
041700     PERFORM 1150-SUBTRACT-5-MINUTES THRU 1150-EXIT.
041800     MOVE WS-TS-CALC-TXT TO WS-WINDOW-CURR-LOW.
041900     MOVE WS-WINDOW-CURR-LOW TO WS-WINDOW-PREV-HIGH.
042000     MOVE WS-WINDOW-CURR-LOW TO WS-TS-CALC-TXT.
042100     PERFORM 1150-SUBTRACT-5-MINUTES THRU 1150-EXIT.
042200     MOVE WS-TS-CALC-TXT TO WS-WINDOW-PREV-LOW.
042300     MOVE ZERO TO WS-ALERT-DAY-CT.
042400 1100-EXIT.
042500     EXIT.
042600*
042700*----------------------------------------------------------------
042800* 1150-SUBTRACT-5-MINUTES - CRUDE MINUTE ARITHMETIC OVER THE
042900* SHARED TIMESTAMP WORK AREA.  DAY/MONTH BORROW IS NOT HANDLED -
043000* SNAPSHOT POLLING NEVER RUNS ACROSS A CALENDAR-DAY GAP WITHOUT
043100* INTERVENING RECORDS, SO THIS HAS NEVER FIRED IN PRODUCTION.
043200*----------------------------------------------------------------
043300 1150-SUBTRACT-5-MINUTES.
043400     IF WS-TS-CALC-MI >= 5
043500         SUBTRACT 5 FROM WS-TS-CALC-MI
043600     ELSE
043700         ADD 55 TO WS-TS-CALC-MI
043800         IF WS-TS-CALC-HH = 0
043900             MOVE 23 TO WS-TS-CALC-HH
044000         ELSE
044100             SUBTRACT 1 FROM WS-TS-CALC-HH
044200         END-IF
044300     END-IF.
044400 1150-EXIT.
044500     EXIT.
044600*
044700*----------------------------------------------------------------
044800* 1500-CHECK-SIGNAL-LOCK - SIGNAL LOCK UNIT.  READS THE MOST
044900* RECENT INGEST-HEALTH ROW (LAST RECORD ON THE SEQUENTIAL FILE).
045000*----------------------------------------------------------------
045100 1500-CHECK-SIGNAL-LOCK.
045200     MOVE 'N' TO WS-EOF-SW.
045300     MOVE 'N' TO WS-SAVE-HEALTH-FOUND-SW.
045400 1510-READ-HEALTH.
045500     READ INGEST-HEALTH
045600         AT END
045700             MOVE 'Y' TO WS-EOF-SW
045800             GO TO 1520-HEALTH-DONE.
045900     MOVE 'Y' TO WS-SAVE-HEALTH-FOUND-SW.
046000     MOVE IHL-LAST-SUCCESS-SNAPSHOT-TS TO WS-SAVE-LAST-SUCCESS-TS.
046100     MOVE IHL-SNAPSHOT-STATUS-CDE      TO WS-SAVE-SNAPSHOT-STATUS.
046200     MOVE IHL-HEALTH-STATE-CDE         TO WS-SAVE-HEALTH-STATE.
046300     GO TO 1510-READ-HEALTH.
046400 1520-HEALTH-DONE.
046500     IF NOT WS-SAVE-HEALTH-FOUND
046600         MOVE 'N' TO WS-LOCK-SW
046700         GO TO 1500-EXIT.
046800     IF WS-SAVE-HEALTH-STATE = 'STALE   '
046900         MOVE 'N' TO WS-LOCK-SW
047000         GO TO 1500-EXIT.
047100     IF WS-SAVE-SNAPSHOT-STATUS = 'FAILED '
047200         MOVE 'N' TO WS-LOCK-SW
047300         GO TO 1500-EXIT.
047400     MOVE 'Y' TO WS-LOCK-SW.
047500 1500-EXIT.
047600     EXIT.
047700*
047800*================================================================
047900* 2000-PROCESS-ONE-ASSET - AGGREGATE, CLASSIFY, ROLL UP THE FOUR
048000* SIGNALS, RUN THE PLAYBOOK MATRIX, AND PERSIST FOR ONE ASSET.
048100* ENTERED ONCE PER ELEMENT OF WS-ASSET-TBL.
048200*================================================================
048300 2000-PROCESS-ONE-ASSET.
048400     MOVE WS-ASSET-TBL(WS-ASSET-SUB) TO WS-CURRENT-ASSET.
048500     PERFORM 2100-BUILD-CURRENT-WINDOW THRU 2100-EXIT.
048600     PERFORM 2200-BUILD-PREVIOUS-WINDOW THRU 2200-EXIT.
048700     PERFORM 2300-PAIR-WINDOWS THRU 2300-EXIT.
048800     PERFORM 2400-CLASSIFY-WALLETS THRU 2400-EXIT.
048900     PERFORM 2500-COMPUTE-EXIT-CLUSTER THRU 2500-EXIT.
049000     PERFORM 2510-COMPUTE-CAS THRU 2510-EXIT.
049100     PERFORM 2520-COMPUTE-TREND THRU 2520-EXIT.
049200     PERFORM 2530-COMPUTE-DISPERSION THRU 2530-EXIT.
049300     PERFORM 2600-APPLY-OVERRIDES THRU 2600-EXIT.
049400     IF NOT WS-MATRIX-MATCHED
049500         PERFORM 2610-APPLY-MATRIX THRU 2610-EXIT.
049600     PERFORM 2620-DERIVE-FLAGS THRU 2620-EXIT.
049700     PERFORM 2700-WRITE-SIGNAL THRU 2700-EXIT.
049800     IF WS-N-TOTAL > 0
049900         PERFORM 2710-WRITE-CONTRIBUTOR THRU 2710-EXIT.
050000     PERFORM 9000-WRITE-RUN-SUMMARY THRU 9000-EXIT.
050100 2000-EXIT.
050200     EXIT.
050300*
050400*----------------------------------------------------------------
050500* 2100-BUILD-CURRENT-WINDOW - LATEST CLEAN SNAPSHOT PER WALLET
050600* WITH SNAPSHOT-TS IN (WINDOW-CURR-LOW, WINDOW-CURR-HIGH].
050700*----------------------------------------------------------------
050800 2100-BUILD-CURRENT-WINDOW.
050900     MOVE 0 TO WS-CURR-CT.
051000     CLOSE WALLET-SNAPSHOTS.
051100     OPEN INPUT WALLET-SNAPSHOTS.
051200     MOVE 'N' TO WS-EOF-SW.
051300 2110-READ-CURRENT.
051400     READ WALLET-SNAPSHOTS
051500         AT END
051600             MOVE 'Y' TO WS-EOF-SW
051700             GO TO 2100-EXIT.
051800     IF WSN-ASSET-CDE NOT = WS-CURRENT-ASSET
051900         GO TO 2110-READ-CURRENT.
052000     IF NOT WSN-DIRTY-NO
052100         GO TO 2110-READ-CURRENT.
052200     IF WSN-SNAPSHOT-TS <= WS-WINDOW-CURR-LOW
052300         OR WSN-SNAPSHOT-TS > WS-WINDOW-CURR-HIGH
052400         GO TO 2110-READ-CURRENT.
052500     PERFORM 2120-FIND-CURRENT-SLOT THRU 2120-EXIT.
052600     GO TO 2110-READ-CURRENT.
052700 2120-FIND-CURRENT-SLOT.
052800* LATEST-WINS - LATER RECORDS OVERWRITE AN EARLIER ONE FOR THE
052900* SAME WALLET, SINCE THE FILE IS DESCENDING BY SNAPSHOT-TS
053000* WITHIN WALLET AND WE WANT THE FIRST ONE SEEN, BUT WE STILL
053100* GUARD AGAINST OUT-OF-ORDER INPUT ON A RESTART.
053200     SET WS-CURR-NDX TO 1.
053300     SEARCH WS-CURR-ENTRY
053400         AT END
053500             ADD 1 TO WS-CURR-CT
053600             SET WS-CURR-NDX TO WS-CURR-CT
053700             MOVE WSN-WALLET-ID TO WS-CURR-WALLET-ID(WS-CURR-NDX)
053800             MOVE WSN-POSITION-SZI-QT
053900                                  TO WS-CURR-SZI(WS-CURR-NDX)
054000         WHEN WS-CURR-WALLET-ID(WS-CURR-NDX) = WSN-WALLET-ID
054100             MOVE WSN-POSITION-SZI-QT
054200                                  TO WS-CURR-SZI(WS-CURR-NDX)
054300     END-SEARCH.
054400 2120-EXIT.
054500     EXIT.
054600 2100-EXIT.
054700     EXIT.
054800*
054900*----------------------------------------------------------------
055000* 2200-BUILD-PREVIOUS-WINDOW - SAME IDEA, PRIOR 5-MINUTE WINDOW.
055100*----------------------------------------------------------------
055200 2200-BUILD-PREVIOUS-WINDOW.
055300     MOVE 0 TO WS-PREV-CT.
055400     CLOSE WALLET-SNAPSHOTS.
055500     OPEN INPUT WALLET-SNAPSHOTS.
055600     MOVE 'N' TO WS-EOF-SW.
055700 2210-READ-PREVIOUS.
055800     READ WALLET-SNAPSHOTS
055900         AT END
056000             MOVE 'Y' TO WS-EOF-SW
056100             GO TO 2200-EXIT.
056200     IF WSN-ASSET-CDE NOT = WS-CURRENT-ASSET
056300         GO TO 2210-READ-PREVIOUS.
056400     IF NOT WSN-DIRTY-NO
056500         GO TO 2210-READ-PREVIOUS.
056600     IF WSN-SNAPSHOT-TS <= WS-WINDOW-PREV-LOW
056700         OR WSN-SNAPSHOT-TS > WS-WINDOW-PREV-HIGH
056800         GO TO 2210-READ-PREVIOUS.
056900     SET WS-PREV-NDX TO 1.
057000     SEARCH WS-PREV-ENTRY
057100         AT END
057200             ADD 1 TO WS-PREV-CT
057300             SET WS-PREV-NDX TO WS-PREV-CT
057400             MOVE WSN-WALLET-ID TO WS-PREV-WALLET-ID(WS-PREV-NDX)
057500             MOVE WSN-POSITION-SZI-QT
057600                                  TO WS-PREV-SZI(WS-PREV-NDX)
057700         WHEN WS-PREV-WALLET-ID(WS-PREV-NDX) = WSN-WALLET-ID
057800             MOVE WSN-POSITION-SZI-QT
057900                                  TO WS-PREV-SZI(WS-PREV-NDX)
058000     END-SEARCH.
058100     GO TO 2210-READ-PREVIOUS.
058200 2200-EXIT.
058300     EXIT.
058400*
058500*----------------------------------------------------------------
058600* 2300-PAIR-WINDOWS - EVERY WALLET PRESENT IN THE CURRENT SET
058700* GETS A PAIR-TBL ENTRY; A WALLET ONLY IN THE PREVIOUS SET IS
058800* DROPPED ENTIRELY, PER THE AGGREGATOR RULE.
058900*----------------------------------------------------------------
059000 2300-PAIR-WINDOWS.
059100     MOVE 0 TO WS-PAIR-CT.
059200     MOVE 0 TO WS-N-MISSING.
059300     SET WS-CURR-NDX TO 1.
059400     PERFORM 2310-PAIR-ONE-WALLET THRU 2310-EXIT
059500         VARYING WS-CURR-SUB FROM 1 BY 1
059600         UNTIL WS-CURR-SUB > WS-CURR-CT.
059700 2300-EXIT.
059800     EXIT.
059900*
060000 2310-PAIR-ONE-WALLET.
060100     SET WS-PAIR-NDX TO WS-CURR-SUB.
060200     MOVE WS-CURR-WALLET-ID(WS-CURR-SUB)
060300         TO WP-WALLET-ID(WS-PAIR-NDX).
060400     MOVE WS-CURR-SZI(WS-CURR-SUB) TO WP-SZI-CURRENT(WS-PAIR-NDX).
060500     MOVE 'N' TO WP-MISSING-SW(WS-PAIR-NDX).
060600     SET WS-PREV-NDX TO 1.
060700     SEARCH WS-PREV-ENTRY
060800         AT END
060900             MOVE 'Y' TO WP-MISSING-SW(WS-PAIR-NDX)
061000             MOVE 0 TO WP-SZI-PREVIOUS(WS-PAIR-NDX)
061100             ADD 1 TO WS-N-MISSING
061200         WHEN WS-PREV-WALLET-ID(WS-PREV-NDX)
061300                                 = WS-CURR-WALLET-ID(WS-CURR-SUB)
061400             MOVE WS-PREV-SZI(WS-PREV-NDX)
061500                                 TO WP-SZI-PREVIOUS(WS-PAIR-NDX)
061600             COMPUTE WP-DELTA(WS-PAIR-NDX) =
061700                 WP-SZI-CURRENT(WS-PAIR-NDX)
061800                 - WP-SZI-PREVIOUS(WS-PAIR-NDX)
061900     END-SEARCH.
062000     IF NOT WP-MISSING-YES(WS-PAIR-NDX)
062100         ADD 1 TO WS-PAIR-CT
062200     ELSE
062300         ADD 1 TO WS-PAIR-CT.
062400 2310-EXIT.
062500     EXIT.
062600*
062700*----------------------------------------------------------------
062800* 2400-CLASSIFY-WALLETS - CLASSIFIER UNIT.  ONLY ENTRIES WITH A
062900* VALID DELTA (WP-MISSING-NO) ARE CLASSIFIED; MISSING ONES ARE
063000* SKIPPED PER THE AGGREGATOR/CLASSIFIER CONTRACT.
063100*----------------------------------------------------------------
063200 2400-CLASSIFY-WALLETS.
063300     MOVE 0 TO WS-N-ADDER-LONG WS-N-ADDER-SHORT
063400               WS-N-REDUCER    WS-N-FLAT.
063500     PERFORM 2410-CLASSIFY-ONE THRU 2410-EXIT
063600         VARYING WS-PAIR-SUB FROM 1 BY 1
063700         UNTIL WS-PAIR-SUB > WS-PAIR-CT.
063800     COMPUTE WS-N-TOTAL =
063900         WS-N-ADDER-LONG + WS-N-ADDER-SHORT
064000         + WS-N-REDUCER  + WS-N-FLAT.
064100     IF WS-N-TOTAL = 0
064200         MOVE 0 TO WS-PCT-ADD-LONG WS-PCT-ADD-SHORT
064300                   WS-PCT-REDUCERS WS-PCT-FLAT
064400     ELSE
064500         COMPUTE WS-PCT-ADD-LONG ROUNDED =
064600             WS-N-ADDER-LONG / WS-N-TOTAL * 100
064700         COMPUTE WS-PCT-ADD-SHORT ROUNDED =
064800             WS-N-ADDER-SHORT / WS-N-TOTAL * 100
064900         COMPUTE WS-PCT-REDUCERS ROUNDED =
065000             WS-N-REDUCER / WS-N-TOTAL * 100
065100         COMPUTE WS-PCT-FLAT ROUNDED =
065200             WS-N-FLAT / WS-N-TOTAL * 100
065300     END-IF.
065400 2400-EXIT.
065500     EXIT.
065600*
065700 2410-CLASSIFY-ONE.
065800     IF WP-MISSING-YES(WS-PAIR-SUB)
065900         GO TO 2410-EXIT.
066000     PERFORM 2420-COMPUTE-EPSILON THRU 2420-EXIT.
066100     IF WP-DELTA(WS-PAIR-SUB) > WP-EPSILON(WS-PAIR-SUB)
066200         AND WP-SZI-CURRENT(WS-PAIR-SUB) > 0
066300         SET WP-STATE-ADDER-LONG(WS-PAIR-SUB) TO TRUE
066400         ADD 1 TO WS-N-ADDER-LONG
066500         GO TO 2410-EXIT.
066600     IF WP-DELTA(WS-PAIR-SUB) <
066700         (0 - WP-EPSILON(WS-PAIR-SUB))
066800         AND WP-SZI-CURRENT(WS-PAIR-SUB) < 0
066900         SET WP-STATE-ADDER-SHORT(WS-PAIR-SUB) TO TRUE
067000         ADD 1 TO WS-N-ADDER-SHORT
067100         GO TO 2410-EXIT.
067200     MOVE WP-SZI-CURRENT(WS-PAIR-SUB) TO WS-ABS-A.
067300     IF WS-ABS-A < 0
067400         COMPUTE WS-ABS-A = 0 - WS-ABS-A.
067500     MOVE WP-SZI-PREVIOUS(WS-PAIR-SUB) TO WS-ABS-B.
067600     IF WS-ABS-B < 0
067700         COMPUTE WS-ABS-B = 0 - WS-ABS-B.
067800     IF WS-ABS-A < WS-ABS-B - WP-EPSILON(WS-PAIR-SUB)
067900         SET WP-STATE-REDUCER(WS-PAIR-SUB) TO TRUE
068000         ADD 1 TO WS-N-REDUCER
068100         GO TO 2410-EXIT.
068200     SET WP-STATE-FLAT(WS-PAIR-SUB) TO TRUE.
068300     ADD 1 TO WS-N-FLAT.
068400 2410-EXIT.
068500     EXIT.
068600*
068700*----------------------------------------------------------------
068800* 2420-COMPUTE-EPSILON - MAX OF THE PER-ASSET ABSOLUTE FLOOR AND
068900* 2% OF THE WALLET'S 24-HOUR MEDIAN ABSOLUTE POSITION SIZE.
069000*----------------------------------------------------------------
069100 2420-COMPUTE-EPSILON.
069200     EVALUATE WS-CURRENT-ASSET
069300         WHEN 'HYPE'
069400             MOVE 0.01 TO WP-EPSILON(WS-PAIR-SUB)
069500         WHEN 'BTC '
069600             MOVE 0.0001 TO WP-EPSILON(WS-PAIR-SUB)
069700         WHEN 'ETH '
069800             MOVE 0.001 TO WP-EPSILON(WS-PAIR-SUB)
069900         WHEN OTHER
070000             MOVE 0.01 TO WP-EPSILON(WS-PAIR-SUB)
070100     END-EVALUATE.
070200     PERFORM 2430-LOAD-MEDIAN-HISTORY THRU 2430-EXIT.
070300     IF WS-MEDIAN-CT = 0
070400         GO TO 2420-EXIT.
070500     PERFORM 2440-COMPUTE-MEDIAN THRU 2440-EXIT.
070600     IF WS-EPSILON-SCRATCH > 0
070700         COMPUTE WS-EPSILON-SCRATCH ROUNDED =
070800             WS-EPSILON-SCRATCH * 0.02
070900         IF WS-EPSILON-SCRATCH > WP-EPSILON(WS-PAIR-SUB)
071000             MOVE WS-EPSILON-SCRATCH TO WP-EPSILON(WS-PAIR-SUB)
071100         END-IF
071200     END-IF.
071300 2420-EXIT.
071400     EXIT.
071500*
071600*----------------------------------------------------------------
071700* 2430-LOAD-MEDIAN-HISTORY - PULLS THE WALLET'S CLEAN SNAPSHOT
071800* ROWS FROM THE LAST 24 HOURS AND STACKS THEIR ABSOLUTE POSITION
071900* SIZE INTO A SORTED TABLE FOR THE MEDIAN CALCULATION.  A ROUGH
072000* SCAN OF THE SAME FILE - THE HISTORY WINDOW IS SMALL AT ONE
072100* WALLET AND ONE ASSET.
072200*----------------------------------------------------------------
072300 2430-LOAD-MEDIAN-HISTORY.
072400     MOVE 0 TO WS-MEDIAN-CT.
072500     MOVE WS-SIGNAL-TS TO WS-TS-CALC-TXT.
072600* 24 HOURS AGO IS THE SAME CLOCK TIME ONE CALENDAR DAY EARLIER -
072700* WE SIMPLY STEP THE DAY-OF-MONTH BACK.  MONTH-END ROLLOVER IS
072800* NOT WALKED (A KNOWN SHORTCUT) - AT WORST THE LOOKBACK RUNS A
072900* FEW HOURS SHORT ON THE FIRST DAY OF A MONTH.
073000     IF WS-TS-CALC-DD > 1
073100         SUBTRACT 1 FROM WS-TS-CALC-DD
073200     ELSE
073300         MOVE 28 TO WS-TS-CALC-DD
073400     END-IF.
073500     CLOSE WALLET-SNAPSHOTS.
073600     OPEN INPUT WALLET-SNAPSHOTS.
073700     MOVE 'N' TO WS-EOF-SW.
073800 2431-READ-HISTORY.
073900     READ WALLET-SNAPSHOTS
074000         AT END
074100             MOVE 'Y' TO WS-EOF-SW
074200             GO TO 2430-EXIT.
074300     IF WSN-ASSET-CDE NOT = WS-CURRENT-ASSET
074400         GO TO 2431-READ-HISTORY.
074500     IF WSN-WALLET-ID NOT = WP-WALLET-ID(WS-PAIR-SUB)
074600         GO TO 2431-READ-HISTORY.
074700     IF NOT WSN-DIRTY-NO
074800         GO TO 2431-READ-HISTORY.
074900     IF WSN-SNAPSHOT-TS <= WS-TS-CALC-TXT
075000         GO TO 2431-READ-HISTORY.
075100     IF WS-MEDIAN-CT >= 400
075200         GO TO 2431-READ-HISTORY.
075300     ADD 1 TO WS-MEDIAN-CT.
075400     IF WSN-POSITION-SZI-QT < 0
075500         COMPUTE WS-MEDIAN-ABS-SZI(WS-MEDIAN-CT) =
075600             0 - WSN-POSITION-SZI-QT
075700     ELSE
075800         MOVE WSN-POSITION-SZI-QT
075900             TO WS-MEDIAN-ABS-SZI(WS-MEDIAN-CT)
076000     END-IF.
076100     GO TO 2431-READ-HISTORY.
076200 2430-EXIT.
076300     EXIT.
076400*
076500*----------------------------------------------------------------
076600* 2440-COMPUTE-MEDIAN - TABLE IS KEPT UNSORTED ON LOAD; SORT IT
076700* HERE WITH A SIMPLE EXCHANGE PASS (THE TABLE IS SMALL) THEN
076800* TAKE THE MIDDLE VALUE, OR THE MEAN OF THE MIDDLE TWO.
076900*----------------------------------------------------------------
077000 2440-COMPUTE-MEDIAN.
077100     MOVE 1 TO WS-MEDIAN-SUB.
077200 2441-SORT-LOOP.
077300     IF WS-MEDIAN-SUB >= WS-MEDIAN-CT
077400         GO TO 2442-SORT-DONE.
077500     PERFORM 2450-BUBBLE-ONE-PASS THRU 2450-EXIT.
077600     ADD 1 TO WS-MEDIAN-SUB.
077700     GO TO 2441-SORT-LOOP.
077800 2442-SORT-DONE.
077900     COMPUTE WS-MEDIAN-HALF = WS-MEDIAN-CT / 2.
078000     COMPUTE WS-MEDIAN-REMAINDER =
078100         WS-MEDIAN-CT - (WS-MEDIAN-HALF * 2).
078200     IF WS-MEDIAN-REMAINDER = 1
078300         COMPUTE WS-MEDIAN-SUB = WS-MEDIAN-HALF + 1
078400         MOVE WS-MEDIAN-ABS-SZI(WS-MEDIAN-SUB)
078500             TO WS-EPSILON-SCRATCH
078600     ELSE
078700         COMPUTE WS-EPSILON-SCRATCH =
078800             (WS-MEDIAN-ABS-SZI(WS-MEDIAN-HALF)
078900             + WS-MEDIAN-ABS-SZI(WS-MEDIAN-HALF + 1)) / 2
079000     END-IF.
079100 2440-EXIT.
079200     EXIT.
079300*
079400 2450-BUBBLE-ONE-PASS.
079500     SET WS-MEDIAN-NDX TO 1.
079600 2451-COMPARE-LOOP.
079700     IF WS-MEDIAN-NDX >= WS-MEDIAN-CT
079800         GO TO 2450-EXIT.
079900     IF WS-MEDIAN-ABS-SZI(WS-MEDIAN-NDX) >
080000         WS-MEDIAN-ABS-SZI(WS-MEDIAN-NDX + 1)
080100         MOVE WS-MEDIAN-ABS-SZI(WS-MEDIAN-NDX)
080200             TO WS-EPSILON-SCRATCH
080300         MOVE WS-MEDIAN-ABS-SZI(WS-MEDIAN-NDX + 1)
080400             TO WS-MEDIAN-ABS-SZI(WS-MEDIAN-NDX)
080500         MOVE WS-EPSILON-SCRATCH
080600             TO WS-MEDIAN-ABS-SZI(WS-MEDIAN-NDX + 1)
080700     END-IF.
080800     SET WS-MEDIAN-NDX UP BY 1.
080900     GO TO 2451-COMPARE-LOOP.
081000 2450-EXIT.
081100     EXIT.
081200*
081300*----------------------------------------------------------------
081400* 2500-COMPUTE-EXIT-CLUSTER - CORE SIGNAL 1 OF 4.  MUST RUN
081500* BEFORE 2510 - IT FEEDS THE CAS REDUCER PENALTY.
081600*----------------------------------------------------------------
081700 2500-COMPUTE-EXIT-CLUSTER.
081800     IF WS-N-TOTAL = 0
081900         MOVE 0 TO WS-EXIT-CLUSTER-SCORE
082000     ELSE
082100         COMPUTE WS-EXIT-CLUSTER-SCORE ROUNDED =
082200             WS-N-REDUCER / WS-N-TOTAL * 100
082300     END-IF.
082400     IF WS-EXIT-CLUSTER-SCORE < 16
082500         SET WS-EC-LOW TO TRUE
082600     ELSE
082700         IF WS-EXIT-CLUSTER-SCORE <= 25
082800             SET WS-EC-MEDIUM TO TRUE
082900         ELSE
083000             SET WS-EC-HIGH TO TRUE
083100         END-IF
083200     END-IF.
083300 2500-EXIT.
083400     EXIT.
083500*
083600*----------------------------------------------------------------
083700* 2510-COMPUTE-CAS - CONSENSUS ALIGNMENT SCORE.
083800*----------------------------------------------------------------
083900 2510-COMPUTE-CAS.
084000     IF WS-N-TOTAL = 0
084100         MOVE 50 TO WS-ALIGNMENT-SCORE
084200         GO TO 2510-EXIT.
084300     COMPUTE WS-CAS-CALC ROUNDED =
084400         50 + ((WS-N-ADDER-LONG - WS-N-ADDER-SHORT)
084500             / WS-N-TOTAL) * 50.
084600     IF WS-EXIT-CLUSTER-SCORE > 25
084700         AND WS-CAS-CALC > 60
084800             MOVE 60 TO WS-CAS-CALC.
084900     IF WS-CAS-CALC < 0
085000         MOVE 0 TO WS-CAS-CALC.
085100     IF WS-CAS-CALC > 100
085200         MOVE 100 TO WS-CAS-CALC.
085300     MOVE WS-CAS-CALC TO WS-ALIGNMENT-SCORE.
085400 2510-EXIT.
085500     EXIT.
085600*
085700*----------------------------------------------------------------
085800* 2520-COMPUTE-TREND - NEEDS THE 3 MOST RECENT STORED CAS VALUES
085900* FOR THIS ASSET, READ BACK FROM THE SIGNALS FILE.
086000*----------------------------------------------------------------
086100 2520-COMPUTE-TREND.
086200     PERFORM 2521-LOAD-CAS-HISTORY THRU 2521-EXIT.
086300     IF WS-HIST-CT < 3
086400         SET WS-TREND-FLAT TO TRUE
086500         GO TO 2520-EXIT.
086600     COMPUTE WS-CAS-HIST-AVG =
086700         (WS-CAS-HIST-SCORE(1) + WS-CAS-HIST-SCORE(2)
086800             + WS-CAS-HIST-SCORE(3)) / 3.
086900     IF WS-ALIGNMENT-SCORE > WS-CAS-HIST-AVG + 5
087000         SET WS-TREND-RISING TO TRUE
087100     ELSE
087200         IF WS-ALIGNMENT-SCORE < WS-CAS-HIST-AVG - 5
087300             SET WS-TREND-FALLING TO TRUE
087400         ELSE
087500             SET WS-TREND-FLAT TO TRUE
087600         END-IF
087700     END-IF.
087800 2520-EXIT.
087900     EXIT.
088000*
088100*----------------------------------------------------------------
088200* 2521-LOAD-CAS-HISTORY - SEQUENTIAL SCAN OF EVERYTHING PREVIOUSLY
088300* WRITTEN TO SIGNALS FOR THIS ASSET, KEEPING THE LAST 3 SEEN.
088400*----------------------------------------------------------------
088500 2521-LOAD-CAS-HISTORY.
088600     MOVE 0 TO WS-HIST-CT.
088700     CLOSE SIGNALS.
088800     OPEN INPUT SIGNALS.
088900     MOVE 'N' TO WS-EOF-SW.
089000 2522-READ-SIGNAL-HIST.
089100     READ SIGNALS
089200         AT END
089300             MOVE 'Y' TO WS-EOF-SW
089400             GO TO 2521-EXIT.
089500     IF SGR-ASSET-CDE NOT = WS-CURRENT-ASSET
089600         GO TO 2522-READ-SIGNAL-HIST.
089700     IF SGR-SIGNAL-TS >= WS-SIGNAL-TS
089800         GO TO 2522-READ-SIGNAL-HIST.
089900     PERFORM 2523-SHIFT-AND-STACK THRU 2523-EXIT.
090000     GO TO 2522-READ-SIGNAL-HIST.
090100 2521-EXIT.
090200     CLOSE SIGNALS.
090300     OPEN I-O SIGNALS.
090400     EXIT.
090500*
090600 2523-SHIFT-AND-STACK.
090700* NEWEST-FIRST STACK OF DEPTH 3 - SHIFT DOWN, THEN INSERT AT (1).
090800     IF WS-HIST-CT < 3
090900         ADD 1 TO WS-HIST-CT.
091000     IF WS-HIST-CT = 3
091100         MOVE WS-CAS-HIST-TS(2)    TO WS-CAS-HIST-TS(3)
091200         MOVE WS-CAS-HIST-SCORE(2) TO WS-CAS-HIST-SCORE(3).
091300     IF WS-HIST-CT >= 2
091400         MOVE WS-CAS-HIST-TS(1)    TO WS-CAS-HIST-TS(2)
091500         MOVE WS-CAS-HIST-SCORE(1) TO WS-CAS-HIST-SCORE(2).
091600     MOVE SGR-SIGNAL-TS            TO WS-CAS-HIST-TS(1).
091700     MOVE SGR-ALIGNMENT-SCORE-RT   TO WS-CAS-HIST-SCORE(1).
091800 2523-EXIT.
091900     EXIT.
092000*
092100*----------------------------------------------------------------
092200* 2530-COMPUTE-DISPERSION - CLAMPED CHANGE-RATIO STANDARD
092300* DEVIATION OVER EVERY PAIRED WALLET WITH PREVIOUS-WINDOW DATA.
092400*----------------------------------------------------------------
092500 2530-COMPUTE-DISPERSION.
092600     MOVE 0 TO WS-RATIO-CT.
092700     MOVE 0 TO WS-RATIO-SUM.
092800     PERFORM 2531-BUILD-RATIO THRU 2531-EXIT
092900         VARYING WS-PAIR-SUB FROM 1 BY 1
093000         UNTIL WS-PAIR-SUB > WS-PAIR-CT.
093100     IF WS-RATIO-CT < 5
093200         MOVE 50 TO WS-DISPERSION-INDEX
093300         GO TO 2530-EXIT.
093400     COMPUTE WS-RATIO-MEAN = WS-RATIO-SUM / WS-RATIO-CT.
093500     MOVE 'Y' TO WS-RATIO-SAME-SW.
093600     MOVE 0 TO WS-RATIO-VARSUM.
093700     PERFORM 2532-ACCUM-VARIANCE THRU 2532-EXIT
093800         VARYING WS-PAIR-SUB FROM 1 BY 1
093900         UNTIL WS-PAIR-SUB > WS-PAIR-CT.
094000     IF WS-RATIO-ALL-SAME
094100         MOVE 0 TO WS-DISPERSION-INDEX
094200         GO TO 2530-EXIT.
094300     COMPUTE WS-SQRT-INPUT =
094400         WS-RATIO-VARSUM / (WS-RATIO-CT - 1).
094500     PERFORM 2533-COMPUTE-SQRT THRU 2533-EXIT.
094600     COMPUTE WS-DISPERSION-INDEX ROUNDED =
094700         WS-SQRT-RESULT * 100.
094800     IF WS-DISPERSION-INDEX > 100
094900         MOVE 100 TO WS-DISPERSION-INDEX.
095000 2530-EXIT.
095100     IF WS-DISPERSION-INDEX < 40
095200         SET WS-DI-LOW TO TRUE
095300     ELSE
095400         IF WS-DISPERSION-INDEX < 60
095500             SET WS-DI-MEDIUM TO TRUE
095600         ELSE
095700             SET WS-DI-HIGH TO TRUE
095800         END-IF
095900     END-IF.
096000     EXIT.
096100*
096200*----------------------------------------------------------------
096300* 2533-COMPUTE-SQRT - NEWTON'S-METHOD SQUARE ROOT.  12 PASSES IS
096400* FAR MORE THAN THE PRECISION THIS FIELD CAN HOLD NEEDS, BUT THE
096500* PASS COUNT IS CHEAP AND FIXED SO THE RUN TIME STAYS PREDICTABLE.
096600*----------------------------------------------------------------
096700 2533-COMPUTE-SQRT.
096800     IF WS-SQRT-INPUT NOT > 0
096900         MOVE 0 TO WS-SQRT-RESULT
097000         GO TO 2533-EXIT.
097100     COMPUTE WS-SQRT-GUESS = WS-SQRT-INPUT / 2.
097200     IF WS-SQRT-GUESS = 0
097300         MOVE 0.000001 TO WS-SQRT-GUESS.
097400     MOVE 0 TO WS-SQRT-ITER-CT.
097500 2534-ITERATE.
097600     ADD 1 TO WS-SQRT-ITER-CT.
097700     COMPUTE WS-SQRT-GUESS ROUNDED =
097800         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
097900     IF WS-SQRT-ITER-CT < 12
098000         GO TO 2534-ITERATE.
098100     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
098200 2533-EXIT.
098300     EXIT.
098400*
098500 2531-BUILD-RATIO.
098600     IF WP-MISSING-YES(WS-PAIR-SUB)
098700         GO TO 2531-EXIT.
098800     MOVE WP-SZI-PREVIOUS(WS-PAIR-SUB) TO WS-ABS-A.
098900     IF WS-ABS-A < 0
099000         COMPUTE WS-ABS-A = 0 - WS-ABS-A.
099100     IF WS-ABS-A > WP-EPSILON(WS-PAIR-SUB)
099200         COMPUTE WP-RATIO-CLAMPED(WS-PAIR-SUB) =
099300             WP-DELTA(WS-PAIR-SUB) / WS-ABS-A
099400     ELSE
099500         COMPUTE WP-RATIO-CLAMPED(WS-PAIR-SUB) =
099600             WP-DELTA(WS-PAIR-SUB) / WP-EPSILON(WS-PAIR-SUB)
099700     END-IF.
099800     IF WP-RATIO-CLAMPED(WS-PAIR-SUB) > 2
099900         MOVE 2 TO WP-RATIO-CLAMPED(WS-PAIR-SUB).
100000     IF WP-RATIO-CLAMPED(WS-PAIR-SUB) < -2
100100         MOVE -2 TO WP-RATIO-CLAMPED(WS-PAIR-SUB).
100200     ADD 1 TO WS-RATIO-CT.
100300     ADD WP-RATIO-CLAMPED(WS-PAIR-SUB) TO WS-RATIO-SUM.
100400 2531-EXIT.
100500     EXIT.
100600*
100700 2532-ACCUM-VARIANCE.
100800     IF WP-MISSING-YES(WS-PAIR-SUB)
100900         GO TO 2532-EXIT.
101000     IF WP-RATIO-CLAMPED(WS-PAIR-SUB) NOT = WS-RATIO-MEAN
101100         MOVE 'N' TO WS-RATIO-SAME-SW.
101200     COMPUTE WS-RATIO-DIFF =
101300         WP-RATIO-CLAMPED(WS-PAIR-SUB) - WS-RATIO-MEAN.
101400     COMPUTE WS-RATIO-VARSUM =
101500         WS-RATIO-VARSUM + (WS-RATIO-DIFF * WS-RATIO-DIFF).
101600 2532-EXIT.
101700     EXIT.
101800*
101900*----------------------------------------------------------------
102000* 2600-APPLY-OVERRIDES - DISPERSION, EXIT-CLUSTER, THEN TREND
102100* OVERRIDES, IN STRICT PRIORITY ORDER.  SETS WS-MATRIX-MATCHED-SW
102200* WHEN AN OVERRIDE FIRES SO 2610 IS SKIPPED.
102300*----------------------------------------------------------------
102400 2600-APPLY-OVERRIDES.
102500     MOVE 'N' TO WS-MATRIX-MATCHED-SW.
102600     IF WS-DISPERSION-INDEX >= 60
102700         SET WS-PLAYBOOK-NO-TRADE TO TRUE
102800         SET WS-RISK-DEFENSIVE TO TRUE
102900         SET WS-MATRIX-MATCHED TO TRUE
103000         GO TO 2600-EXIT.
103100     IF WS-EXIT-CLUSTER-SCORE > 25
103200         SET WS-PLAYBOOK-NO-TRADE TO TRUE
103300         SET WS-RISK-DEFENSIVE TO TRUE
103400         SET WS-MATRIX-MATCHED TO TRUE
103500         GO TO 2600-EXIT.
103600     IF WS-TREND-FALLING AND WS-ALIGNMENT-SCORE > 60
103700         SET WS-PLAYBOOK-NO-TRADE TO TRUE
103800         SET WS-RISK-REDUCED TO TRUE
103900         SET WS-MATRIX-MATCHED TO TRUE.
104000 2600-EXIT.
104100     EXIT.
104200*
104300*----------------------------------------------------------------
104400* 2610-APPLY-MATRIX - FULL DECISION MATRIX, FIRST MATCH WINS.
104500*----------------------------------------------------------------
104600 2610-APPLY-MATRIX.
104700     MOVE 'N' TO WS-MATRIX-MATCHED-SW.
104800     IF WS-ALIGNMENT-SCORE > 75 AND WS-TREND-RISING
104900         AND WS-DI-LOW AND WS-EC-LOW
105000         SET WS-PLAYBOOK-LONG-ONLY TO TRUE
105100         SET WS-RISK-NORMAL TO TRUE
105200         SET WS-MATRIX-MATCHED TO TRUE
105300         GO TO 2610-EXIT.
105400     IF WS-ALIGNMENT-SCORE > 75 AND WS-TREND-RISING
105500         AND WS-DI-LOW AND WS-EC-MEDIUM
105600         SET WS-PLAYBOOK-LONG-ONLY TO TRUE
105700         SET WS-RISK-REDUCED TO TRUE
105800         SET WS-MATRIX-MATCHED TO TRUE
105900         GO TO 2610-EXIT.
106000     IF WS-ALIGNMENT-SCORE > 75 AND WS-TREND-FLAT
106100         AND WS-DI-LOW AND WS-EC-LOW
106200         SET WS-PLAYBOOK-LONG-ONLY TO TRUE
106300         SET WS-RISK-REDUCED TO TRUE
106400         SET WS-MATRIX-MATCHED TO TRUE
106500         GO TO 2610-EXIT.
106600     IF WS-ALIGNMENT-SCORE >= 60 AND WS-ALIGNMENT-SCORE <= 75
106700         AND WS-TREND-RISING AND WS-DI-LOW AND WS-EC-LOW
106800         SET WS-PLAYBOOK-LONG-ONLY TO TRUE
106900         SET WS-RISK-REDUCED TO TRUE
107000         SET WS-MATRIX-MATCHED TO TRUE
107100         GO TO 2610-EXIT.
107200     IF WS-ALIGNMENT-SCORE >= 60 AND WS-ALIGNMENT-SCORE <= 75
107300         AND WS-DI-MEDIUM AND WS-EC-LOW
107400         SET WS-PLAYBOOK-LONG-ONLY TO TRUE
107500         SET WS-RISK-REDUCED TO TRUE
107600         SET WS-MATRIX-MATCHED TO TRUE
107700         GO TO 2610-EXIT.
107800     IF WS-ALIGNMENT-SCORE < 25 AND WS-TREND-FALLING
107900         AND WS-DI-LOW AND WS-EC-LOW
108000         SET WS-PLAYBOOK-SHORT-ONLY TO TRUE
108100         SET WS-RISK-NORMAL TO TRUE
108200         SET WS-MATRIX-MATCHED TO TRUE
108300         GO TO 2610-EXIT.
108400     IF WS-ALIGNMENT-SCORE < 25 AND WS-TREND-FALLING
108500         AND WS-DI-LOW AND WS-EC-MEDIUM
108600         SET WS-PLAYBOOK-SHORT-ONLY TO TRUE
108700         SET WS-RISK-REDUCED TO TRUE
108800         SET WS-MATRIX-MATCHED TO TRUE
108900         GO TO 2610-EXIT.
109000     IF WS-ALIGNMENT-SCORE < 25 AND WS-TREND-FLAT
109100         AND WS-DI-LOW AND WS-EC-LOW
109200         SET WS-PLAYBOOK-SHORT-ONLY TO TRUE
109300         SET WS-RISK-REDUCED TO TRUE
109400         SET WS-MATRIX-MATCHED TO TRUE
109500         GO TO 2610-EXIT.
109600     IF WS-ALIGNMENT-SCORE >= 25 AND WS-ALIGNMENT-SCORE < 40
109700         AND WS-TREND-FALLING AND WS-DI-LOW AND WS-EC-LOW
109800         SET WS-PLAYBOOK-SHORT-ONLY TO TRUE
109900         SET WS-RISK-REDUCED TO TRUE
110000         SET WS-MATRIX-MATCHED TO TRUE
110100         GO TO 2610-EXIT.
110200     IF WS-ALIGNMENT-SCORE >= 25 AND WS-ALIGNMENT-SCORE < 40
110300         AND WS-DI-MEDIUM AND WS-EC-LOW
110400         SET WS-PLAYBOOK-SHORT-ONLY TO TRUE
110500         SET WS-RISK-REDUCED TO TRUE
110600         SET WS-MATRIX-MATCHED TO TRUE
110700         GO TO 2610-EXIT.
110800     IF WS-ALIGNMENT-SCORE >= 40 AND WS-ALIGNMENT-SCORE <= 60
110900         SET WS-PLAYBOOK-NO-TRADE TO TRUE
111000         SET WS-RISK-DEFENSIVE TO TRUE
111100         SET WS-MATRIX-MATCHED TO TRUE
111200         GO TO 2610-EXIT.
111300     SET WS-PLAYBOOK-NO-TRADE TO TRUE.
111400     SET WS-RISK-REDUCED TO TRUE.
111500 2610-EXIT.
111600     EXIT.
111700*
111800*----------------------------------------------------------------
111900* 2620-DERIVE-FLAGS - ADD-EXPOSURE AND TIGHTEN-STOPS.
112000*----------------------------------------------------------------
112100 2620-DERIVE-FLAGS.
112200     IF WS-TREND-RISING AND WS-EC-LOW AND WS-DISPERSION-INDEX < 60
112300         MOVE 'Y' TO WS-ADD-EXPOSURE-SW
112400     ELSE
112500         MOVE 'N' TO WS-ADD-EXPOSURE-SW
112600     END-IF.
112700     IF WS-EXIT-CLUSTER-SCORE > 25 OR WS-TREND-FALLING
112800         OR WS-DISPERSION-INDEX >= 60
112900         MOVE 'Y' TO WS-TIGHTEN-STOPS-SW
113000     ELSE
113100         MOVE 'N' TO WS-TIGHTEN-STOPS-SW
113200     END-IF.
113300 2620-EXIT.
113400     EXIT.
113500*
113600*----------------------------------------------------------------
113700* 2700-WRITE-SIGNAL - PERSISTENCE UNIT, PART 1.  SIGNALS IS
113800* OPEN I-O; A REWRITE ON A RE-RUN OF THE SAME BOUNDARY WOULD
113900* REQUIRE A KEYED FILE - THIS SHOP KEEPS IT SEQUENTIAL AND
114000* SIMPLY APPENDS, SINCE THE 2520/2521 READ-BACK ALWAYS TAKES
114100* THE LAST-WRITTEN ROW FOR A GIVEN SIGNAL-TS/ASSET PAIR.
114200*----------------------------------------------------------------
114300 2700-WRITE-SIGNAL.
114400     MOVE WS-SIGNAL-TS           TO SGR-SIGNAL-TS.
114500     MOVE WS-CURRENT-ASSET       TO SGR-ASSET-CDE.
114600     MOVE WS-ALIGNMENT-SCORE     TO SGR-ALIGNMENT-SCORE-RT.
114700     MOVE WS-ALIGNMENT-TREND     TO SGR-ALIGNMENT-TREND-CDE.
114800     MOVE WS-DISPERSION-INDEX    TO SGR-DISPERSION-INDEX-RT.
114900     MOVE WS-EXIT-CLUSTER-SCORE  TO SGR-EXIT-CLUSTER-SCORE-RT.
115000     MOVE WS-ALLOWED-PLAYBOOK    TO SGR-ALLOWED-PLAYBOOK-CDE.
115100     MOVE WS-RISK-MODE           TO SGR-RISK-MODE-CDE.
115200     MOVE WS-ADD-EXPOSURE-SW     TO SGR-ADD-EXPOSURE-CDE.
115300     MOVE WS-TIGHTEN-STOPS-SW    TO SGR-TIGHTEN-STOPS-CDE.
115400     MOVE WS-PAIR-CT             TO SGR-WALLET-COUNT-CT.
115500     MOVE WS-N-MISSING           TO SGR-MISSING-COUNT-CT.
115600     MOVE WS-COMPUTATION-MS      TO SGR-COMPUTATION-MS-CT.
115700     WRITE SIGNAL-RECORD-AREA.
115800 2700-EXIT.
115900     EXIT.
116000*
116100*----------------------------------------------------------------
116200* 2710-WRITE-CONTRIBUTOR - PERSISTENCE UNIT, PART 2.
116300*----------------------------------------------------------------
116400 2710-WRITE-CONTRIBUTOR.
116500     MOVE WS-SIGNAL-TS           TO CTR-SIGNAL-TS.
116600     MOVE WS-CURRENT-ASSET       TO CTR-ASSET-CDE.
116700     MOVE WS-PCT-ADD-LONG        TO CTR-PCT-ADD-LONG-RT.
116800     MOVE WS-PCT-ADD-SHORT       TO CTR-PCT-ADD-SHORT-RT.
116900     MOVE WS-PCT-REDUCERS        TO CTR-PCT-REDUCERS-RT.
117000     MOVE WS-PCT-FLAT            TO CTR-PCT-FLAT-RT.
117100     MOVE WS-N-ADDER-LONG        TO CTR-CNT-ADD-LONG-CT.
117200     MOVE WS-N-ADDER-SHORT       TO CTR-CNT-ADD-SHORT-CT.
117300     MOVE WS-N-REDUCER           TO CTR-CNT-REDUCERS-CT.
117400     MOVE WS-N-FLAT              TO CTR-CNT-FLAT-CT.
117500     MOVE WS-N-TOTAL             TO CTR-TOTAL-WALLETS-CT.
117600     WRITE CONTRIBUTOR-RECORD-AREA.
117700 2710-EXIT.
117800     EXIT.
117900*
118000*================================================================
118100* 6000-EVALUATE-ALERTS - ALERT EVALUATION UNIT.  SYSTEM-STALE
118200* FIRST AND GLOBALLY, THEN PER-ASSET REGIME-CHANGE/EXIT-CLUSTER
118300* UNLESS THE STALE LATCH IS ACTIVE.
118400*================================================================
118500 6000-EVALUATE-ALERTS.
118600     PERFORM 6100-CHECK-SYSTEM-STALE THRU 6100-EXIT.
118700     IF WS-STALE-ACTIVE
118800         GO TO 6000-EXIT.
118900     MOVE 0 TO WS-ASSET-SUB.
119000     PERFORM 6150-EVALUATE-ONE-ASSET THRU 6150-EXIT
119100         VARYING WS-ASSET-SUB FROM 1 BY 1
119200         UNTIL WS-ASSET-SUB > 3.
119300 6000-EXIT.
119400     EXIT.
119500*
119600 6150-EVALUATE-ONE-ASSET.
119700     MOVE WS-ASSET-TBL(WS-ASSET-SUB) TO WS-CURRENT-ASSET.
119800     PERFORM 6200-CHECK-REGIME-CHANGE THRU 6200-EXIT.
119900     PERFORM 6300-CHECK-EXIT-CLUSTER THRU 6300-EXIT.
120000 6150-EXIT.
120100     EXIT.
120200*
120300*----------------------------------------------------------------
120400* 6100-CHECK-SYSTEM-STALE - DEAD-MAN'S SWITCH, SINGLE-FIRE LATCH
120500* HELD ON THE ALERT-STATE ROW KEYED 'SYSTEM'/'SYSTEM-STALE '.
120600*----------------------------------------------------------------
120700 6100-CHECK-SYSTEM-STALE.
120800     MOVE 'N' TO WS-STALE-TRANSITION-SW.
120900     MOVE 'SYSTEM' TO ALS-ASSET-CDE.
121000     MOVE 'SYSTEM-STALE ' TO ALS-ALERT-TYPE-CDE.
121100     READ ALERT-STATE
121200         INVALID KEY
121300             MOVE 'N' TO ALS-ACTIVE-CDE
121400             MOVE SPACES TO ALS-LAST-TRIGGERED-TS
121500             MOVE SPACES TO ALS-COOLDOWN-UNTIL-TS
121600             MOVE SPACES TO ALS-PENDING-PLAYBOOK-CDE
121700             MOVE 0 TO ALS-PENDING-PERIODS-CT
121800             MOVE SPACES TO ALS-PREVIOUS-PLAYBOOK-CDE.
121900     IF NOT WS-SAVE-HEALTH-FOUND
122000         MOVE 'Y' TO WS-STALE-LATCH-SW
122100     ELSE
122200         PERFORM 6110-CHECK-STALE-AGE THRU 6110-EXIT
122300     END-IF.
122400     IF WS-STALE-LATCH-SW = 'Y' AND ALS-ACTIVE-CDE = 'N'
122500         MOVE 'Y' TO ALS-ACTIVE-CDE
122600         MOVE WS-SIGNAL-TS TO ALS-LAST-TRIGGERED-TS
122700         MOVE 'Y' TO WS-STALE-TRANSITION-SW.
122800     IF WS-STALE-LATCH-SW = 'N' AND ALS-ACTIVE-CDE = 'Y'
122900         MOVE 'N' TO ALS-ACTIVE-CDE.
123000     PERFORM 6120-REWRITE-STALE-STATE THRU 6120-EXIT.
123100     MOVE ALS-ACTIVE-CDE TO WS-STALE-LATCH-SW.
123200     IF WS-STALE-TRANSITION-SW = 'Y'
123300         MOVE 'SYSTEM' TO ALR-ASSET-CDE
123400         MOVE 'SYSTEM-STALE ' TO ALR-ALERT-TYPE-CDE
123500         SET ALR-SEV-CRITICAL TO TRUE
123600         STRING 'Smart Money Desk: snapshot feed stale - no'
123700             ' successful ingestion within the freshness'
123800             ' window.' DELIMITED BY SIZE
123900             INTO WS-ALERT-MESSAGE
124000         MOVE 'N' TO ALR-SUPPRESSED-CDE
124100         MOVE WS-SIGNAL-TS TO ALR-COOLDOWN-UNTIL-TS
124200         PERFORM 6500-WRITE-ALERT THRU 6500-EXIT.
124300 6100-EXIT.
124400     EXIT.
124500*
124600 6110-CHECK-STALE-AGE.
124700     IF WS-SAVE-LAST-SUCCESS-TS = SPACES
124800         MOVE 'Y' TO WS-STALE-LATCH-SW
124900         GO TO 6110-EXIT.
125000* ELAPSED MINUTES BETWEEN LAST-SUCCESS AND THE SIGNAL BOUNDARY,
125100* SAME-DAY ARITHMETIC ONLY (THE POLLER NEVER GOES STALE ACROSS
125200* MIDNIGHT WITHOUT ALSO GOING STALE ON A COARSER CHECK FIRST).
125300     MOVE WS-SIGNAL-TS TO WS-TS-CALC-TXT.
125400     COMPUTE WS-ELAPSED-MINUTES =
125500         (WS-TS-CALC-HH * 60) + WS-TS-CALC-MI.
125600     MOVE WS-SAVE-LAST-SUCCESS-TS TO WS-TS-CALC-TXT.
125700     COMPUTE WS-ELAPSED-MINUTES = WS-ELAPSED-MINUTES -
125800         ((WS-TS-CALC-HH * 60) + WS-TS-CALC-MI).
125900     IF WS-ELAPSED-MINUTES > 10
126000         MOVE 'Y' TO WS-STALE-LATCH-SW
126100     ELSE
126200         MOVE 'N' TO WS-STALE-LATCH-SW.
126300 6110-EXIT.
126400     EXIT.
126500*
126600 6120-REWRITE-STALE-STATE.
126700     REWRITE ALERT-STATE-RECORD
126800         INVALID KEY
126900             WRITE ALERT-STATE-RECORD.
127000 6120-EXIT.
127100     EXIT.
127200*
127300*----------------------------------------------------------------
127400* 6200-CHECK-REGIME-CHANGE - PLAYBOOK-CHANGE STATE MACHINE WITH
127500* 2-PERIOD CONFIRMATION, STATE CARRIED IN THE ALERT-STATE ROW.
127600*----------------------------------------------------------------
127700 6200-CHECK-REGIME-CHANGE.
127800     MOVE WS-CURRENT-ASSET TO ALS-ASSET-CDE.
127900     MOVE 'REGIME-CHANGE' TO ALS-ALERT-TYPE-CDE.
128000     READ ALERT-STATE
128100         INVALID KEY
128200             MOVE 'N' TO ALS-ACTIVE-CDE
128300             MOVE SPACES TO ALS-LAST-TRIGGERED-TS
128400             MOVE SPACES TO ALS-COOLDOWN-UNTIL-TS
128500             MOVE WS-ALLOWED-PLAYBOOK TO ALS-PREVIOUS-PLAYBOOK-CDE
128600             MOVE SPACES TO ALS-PENDING-PLAYBOOK-CDE
128700             MOVE 0 TO ALS-PENDING-PERIODS-CT
128800             PERFORM 6220-WRITE-NEW-REGIME-STATE THRU 6220-EXIT
128900             GO TO 6200-EXIT.
129000     IF WS-ALLOWED-PLAYBOOK NOT = ALS-PREVIOUS-PLAYBOOK-CDE
129100         PERFORM 6210-REGIME-DIFFERS THRU 6210-EXIT
129200     ELSE
129300         PERFORM 6215-REGIME-SAME THRU 6215-EXIT.
129400 6200-EXIT.
129500     EXIT.
129600*
129700 6210-REGIME-DIFFERS.
129800     IF WS-ALLOWED-PLAYBOOK = ALS-PENDING-PLAYBOOK-CDE
129900         ADD 1 TO ALS-PENDING-PERIODS-CT
130000         IF ALS-PENDING-PERIODS-CT >= 2
130100             PERFORM 6230-FIRE-REGIME-CHANGE THRU 6230-EXIT
130200             MOVE SPACES TO ALS-PENDING-PLAYBOOK-CDE
130300             MOVE 0 TO ALS-PENDING-PERIODS-CT
130400             MOVE WS-ALLOWED-PLAYBOOK TO ALS-PREVIOUS-PLAYBOOK-CDE
130500         END-IF
130600     ELSE
130700         MOVE WS-ALLOWED-PLAYBOOK TO ALS-PENDING-PLAYBOOK-CDE
130800         MOVE 1 TO ALS-PENDING-PERIODS-CT
130900     END-IF.
131000     REWRITE ALERT-STATE-RECORD.
131100 6210-EXIT.
131200     EXIT.
131300*
131400 6215-REGIME-SAME.
131500     IF ALS-PENDING-PLAYBOOK-CDE = WS-ALLOWED-PLAYBOOK
131600         AND ALS-PENDING-PLAYBOOK-CDE NOT = SPACES
131700         ADD 1 TO ALS-PENDING-PERIODS-CT
131800         IF ALS-PENDING-PERIODS-CT >= 2
131900             MOVE SPACES TO ALS-PENDING-PLAYBOOK-CDE
132000             MOVE 0 TO ALS-PENDING-PERIODS-CT
132100             MOVE WS-ALLOWED-PLAYBOOK TO ALS-PREVIOUS-PLAYBOOK-CDE
132200         END-IF
132300     ELSE
132400         IF ALS-PENDING-PLAYBOOK-CDE NOT = SPACES
132500             MOVE SPACES TO ALS-PENDING-PLAYBOOK-CDE
132600             MOVE 0 TO ALS-PENDING-PERIODS-CT
132700             MOVE WS-ALLOWED-PLAYBOOK TO ALS-PREVIOUS-PLAYBOOK-CDE
132800         END-IF
132900     END-IF.
133000     REWRITE ALERT-STATE-RECORD.
133100 6215-EXIT.
133200     EXIT.
133300*
133400 6220-WRITE-NEW-REGIME-STATE.
133500     WRITE ALERT-STATE-RECORD.
133600 6220-EXIT.
133700     EXIT.
133800*
133900 6230-FIRE-REGIME-CHANGE.
134000     MOVE WS-CURRENT-ASSET TO ALR-ASSET-CDE.
134100     MOVE 'REGIME-CHANGE' TO ALR-ALERT-TYPE-CDE.
134200     SET ALR-SEV-MEDIUM TO TRUE.
134300     MOVE 30 TO WS-COOLDOWN-MINUTES.
134400     STRING '[' WS-CURRENT-ASSET DELIMITED BY SPACE
134500         '] Regime Change: Playbook switched to '
134600         DELIMITED BY SIZE
134700         WS-ALLOWED-PLAYBOOK DELIMITED BY SPACE
134800         '. Risk Mode: ' DELIMITED BY SIZE
134900         WS-RISK-MODE DELIMITED BY SPACE
135000         '.' DELIMITED BY SIZE
135100         INTO WS-ALERT-MESSAGE.
135200     PERFORM 6400-CHECK-THROTTLE THRU 6400-EXIT.
135300     IF WS-THROTTLE-HIT
135400         MOVE 'Y' TO ALR-SUPPRESSED-CDE
135500     ELSE
135600         MOVE 'N' TO ALR-SUPPRESSED-CDE
135700         MOVE WS-SIGNAL-TS TO ALS-LAST-TRIGGERED-TS
135800         PERFORM 6440-SET-COOLDOWN THRU 6440-EXIT
135900     END-IF.
136000     MOVE WS-SIGNAL-TS TO ALR-COOLDOWN-UNTIL-TS.
136100     PERFORM 6500-WRITE-ALERT THRU 6500-EXIT.
136200 6230-EXIT.
136300     EXIT.
136400*
136500*----------------------------------------------------------------
136600* 6300-CHECK-EXIT-CLUSTER - HYSTERESIS ALERT, TRIGGER ABOVE 25,
136700* RESET BELOW 20, 20-25 IS A NO-CHANGE BUFFER.
136800*----------------------------------------------------------------
136900 6300-CHECK-EXIT-CLUSTER.
137000     MOVE WS-CURRENT-ASSET TO ALS-ASSET-CDE.
137100     MOVE 'EXIT-CLUSTER ' TO ALS-ALERT-TYPE-CDE.
137200     READ ALERT-STATE
137300         INVALID KEY
137400             MOVE 'N' TO ALS-ACTIVE-CDE
137500             MOVE SPACES TO ALS-LAST-TRIGGERED-TS
137600             MOVE SPACES TO ALS-COOLDOWN-UNTIL-TS
137700             MOVE SPACES TO ALS-PENDING-PLAYBOOK-CDE
137800             MOVE 0 TO ALS-PENDING-PERIODS-CT
137900             MOVE SPACES TO ALS-PREVIOUS-PLAYBOOK-CDE
138000             WRITE ALERT-STATE-RECORD.
138100     IF ALS-ACTIVE-CDE = 'N' AND WS-EXIT-CLUSTER-SCORE > 25
138200         MOVE 'Y' TO ALS-ACTIVE-CDE
138300         PERFORM 6310-FIRE-EXIT-CLUSTER THRU 6310-EXIT
138400         REWRITE ALERT-STATE-RECORD
138500         GO TO 6300-EXIT.
138600     IF ALS-ACTIVE-CDE = 'Y' AND WS-EXIT-CLUSTER-SCORE < 20
138700         MOVE 'N' TO ALS-ACTIVE-CDE
138800         REWRITE ALERT-STATE-RECORD.
138900 6300-EXIT.
139000     EXIT.
139100*
139200 6310-FIRE-EXIT-CLUSTER.
139300     MOVE WS-CURRENT-ASSET TO ALR-ASSET-CDE.
139400     MOVE 'EXIT-CLUSTER ' TO ALR-ALERT-TYPE-CDE.
139500     SET ALR-SEV-HIGH TO TRUE.
139600     MOVE 60 TO WS-COOLDOWN-MINUTES.
139700     MOVE WS-EXIT-CLUSTER-SCORE TO WS-EC-EDIT.
139800     STRING '[' WS-CURRENT-ASSET DELIMITED BY SPACE
139900         '] Smart Money De-risking: Exit Cluster elevated ('
140000         DELIMITED BY SIZE
140100         WS-EC-EDIT DELIMITED BY SIZE
140200         '%). Stop adding exposure. Tighten stops.'
140300         DELIMITED BY SIZE
140400         INTO WS-ALERT-MESSAGE.
140500     PERFORM 6400-CHECK-THROTTLE THRU 6400-EXIT.
140600     IF WS-THROTTLE-HIT
140700         MOVE 'Y' TO ALR-SUPPRESSED-CDE
140800     ELSE
140900         MOVE 'N' TO ALR-SUPPRESSED-CDE
141000         MOVE WS-SIGNAL-TS TO ALS-LAST-TRIGGERED-TS
141100         PERFORM 6440-SET-COOLDOWN THRU 6440-EXIT
141200     END-IF.
141300     MOVE WS-SIGNAL-TS TO ALR-COOLDOWN-UNTIL-TS.
141400     PERFORM 6500-WRITE-ALERT THRU 6500-EXIT.
141500 6310-EXIT.
141600     EXIT.
141700*
141800*----------------------------------------------------------------
141900* 6400-CHECK-THROTTLE - THE ALERT MAY NOT FIRE IF THE STATE ROW
142000* IS UNDER COOLDOWN, OR THE ASSET ALREADY HAS 4 NON-SUPPRESSED
142100* ALERTS IN THE TRAILING 24 HOURS.
142200*----------------------------------------------------------------
142300 6400-CHECK-THROTTLE.
142400     MOVE 'N' TO WS-THROTTLE-SW.
142500     IF ALS-COOLDOWN-UNTIL-TS NOT = SPACES
142600         AND ALS-COOLDOWN-UNTIL-TS > WS-SIGNAL-TS
142700         MOVE 'Y' TO WS-THROTTLE-SW
142800         GO TO 6400-EXIT.
142900     PERFORM 6410-COUNT-DAILY-ALERTS THRU 6410-EXIT.
143000     IF WS-DAILY-ALERT-COUNT >= 4
143100         MOVE 'Y' TO WS-THROTTLE-SW.
143200 6400-EXIT.
143300     EXIT.
143400*
143500*----------------------------------------------------------------
143600* 6410-COUNT-DAILY-ALERTS - ROLLING 24-HOUR COUNT OF NON-
143700* SUPPRESSED ALERT-RECORD ROWS FOR THE ASSET.
143800*----------------------------------------------------------------
143900 6410-COUNT-DAILY-ALERTS.
144000     MOVE 0 TO WS-DAILY-ALERT-COUNT.
144100     MOVE WS-SIGNAL-TS TO WS-TS-CALC-TXT.
144200     IF WS-TS-CALC-DD > 1
144300         SUBTRACT 1 FROM WS-TS-CALC-DD
144400     ELSE
144500         MOVE 28 TO WS-TS-CALC-DD
144600     END-IF.
144700     CLOSE ALERTS.
144800     OPEN INPUT ALERTS.
144900     MOVE 'N' TO WS-EOF-SW.
145000 6411-READ-ALERT-HIST.
145100     READ ALERTS
145200         AT END
145300             MOVE 'Y' TO WS-EOF-SW
145400             GO TO 6410-EXIT.
145500     IF ALR-ASSET-CDE(1:4) NOT = WS-CURRENT-ASSET
145600         GO TO 6411-READ-ALERT-HIST.
145700     IF ALR-SUPPRESSED-CDE = 'Y'
145800         GO TO 6411-READ-ALERT-HIST.
145900     IF ALR-ALERT-TS <= WS-TS-CALC-TXT
146000         GO TO 6411-READ-ALERT-HIST.
146100     ADD 1 TO WS-DAILY-ALERT-COUNT.
146200     GO TO 6411-READ-ALERT-HIST.
146300 6410-EXIT.
146400     CLOSE ALERTS.
146500     OPEN EXTEND ALERTS.
146600     EXIT.
146700*
146800 6440-SET-COOLDOWN.
146900     MOVE WS-SIGNAL-TS TO WS-TS-CALC-TXT.
147000     COMPUTE WS-MI-CALC = WS-TS-CALC-MI + WS-COOLDOWN-MINUTES.
147100     IF WS-MI-CALC >= 60
147200         COMPUTE WS-TS-CALC-MI = WS-MI-CALC - 60
147300         ADD 1 TO WS-TS-CALC-HH
147400         IF WS-TS-CALC-HH >= 24
147500             SUBTRACT 24 FROM WS-TS-CALC-HH
147600             ADD 1 TO WS-TS-CALC-DD
147700         END-IF
147800     ELSE
147900         MOVE WS-MI-CALC TO WS-TS-CALC-MI
148000     END-IF.
148100     MOVE WS-TS-CALC-TXT TO ALS-COOLDOWN-UNTIL-TS.
148200 6440-EXIT.
148300     EXIT.
148400*
148500*----------------------------------------------------------------
148600* 6500-WRITE-ALERT - COMMON ALERT-RECORD WRITER.
148700*----------------------------------------------------------------
148800 6500-WRITE-ALERT.
148900     MOVE WS-SIGNAL-TS      TO ALR-ALERT-TS.
149000     MOVE WS-ALERT-MESSAGE  TO ALR-MESSAGE-TXT.
149100     WRITE ALERT-RECORD-AREA.
149200     IF ALR-SUPPRESSED-CDE NOT = 'Y'
149300         ADD 1 TO WS-ALERT-DAY-CT.
149400 6500-EXIT.
149500     EXIT.
149600*
149700*----------------------------------------------------------------
149800* 9000-WRITE-RUN-SUMMARY - OPTIONAL BATCH REPORT LINE, ONE PER
149900* ASSET, MIRRORING THE OLD RUN-SUMMARY LOG THE DESK USED TO
150000* WATCH BEFORE THE DASHBOARD EXISTED.
150100*----------------------------------------------------------------
150200 9000-WRITE-RUN-SUMMARY.
150300     MOVE SPACES TO WS-RUN-SUMMARY-LINE-WK.
150400     MOVE WS-CURRENT-ASSET      TO WS-RPT-ASSET.
150500     MOVE WS-ALLOWED-PLAYBOOK   TO WS-RPT-PLAYBOOK.
150600     MOVE WS-RISK-MODE          TO WS-RPT-RISK-MODE.
150700     MOVE WS-ALIGNMENT-SCORE    TO WS-RPT-CAS.
150800     MOVE WS-ALERT-DAY-CT       TO WS-RPT-ALERT-COUNT.
150900     MOVE WS-RUN-SUMMARY-LINE-WK TO RUN-SUMMARY-LINE.
151000     WRITE RUN-SUMMARY-LINE.
151100 9000-EXIT.
151200     EXIT.
