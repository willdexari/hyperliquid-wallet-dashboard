000100*===============================================================*
000200* COPYBOOK:  ALSTIP07
000300* RECORD:    ALERT-STATE-RECORD
000400* DESC:      SMALL KEYED WORKING STORE - ONE ROW PER ASSET X
000500*            ALERT TYPE.  CARRIES THE HYSTERESIS LATCH FOR EXIT-
000600*            CLUSTER, THE PENDING-PLAYBOOK TRACKING FOR REGIME-
000700*            CHANGE, AND THE COOLDOWN HORIZON FOR THROTTLING.
000800*            KEYED ACCESS REQUIRED - ORGANIZATION IS INDEXED.
000900*
001000* MAINTENANCE LOG
001100* DATE       AUTHOR         MAINTENANCE REQUIREMENT
001200* ---------- -------------- --------------------------------------
001300* 05/10/2021 R JARAMILLO    CREATED FOR SMART MONEY DESK - SMW0006
001400* 07/03/2022 T OKONKWO       ADDED PENDING-PLAYBOOK TRACKING FOR
001500*                            REGIME CHANGE PERSISTENCE SMW0039
001600*===============================================================*
001700 01  ALERT-STATE-RECORD.
001800     05  ALS-STATE-KEY.
001900         10  ALS-ASSET-CDE                  PIC X(6).
002000         10  ALS-ALERT-TYPE-CDE             PIC X(13).
002100     05  ALS-ACTIVE-CDE                     PIC X(1).
002200         88  ALS-ACTIVE-YES                     VALUE 'Y'.
002300         88  ALS-ACTIVE-NO                      VALUE 'N'.
002400     05  ALS-LAST-TRIGGERED-TS               PIC X(14).
002500     05  ALS-COOLDOWN-UNTIL-TS               PIC X(14).
002600     05  ALS-PENDING-PLAYBOOK-CDE           PIC X(10).
002700     05  ALS-PENDING-PERIODS-CT              PIC 9(2).
002800     05  ALS-PREVIOUS-PLAYBOOK-CDE          PIC X(10).
002900     05  FILLER                             PIC X(10).
