000100*===============================================================*
000200* COPYBOOK:  CTRTIP05
000300* RECORD:    CONTRIBUTOR-RECORD-AREA
000400* DESC:      PER SIGNAL X ASSET BEHAVIORAL BREAKDOWN - ONLY
000500*            WRITTEN WHEN THE SIGNAL HAD AT LEAST ONE CLASSIFIED
000600*            WALLET (CTR-TOTAL-WALLETS-CT > 0).
000700*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR         MAINTENANCE REQUIREMENT
001000* ---------- -------------- --------------------------------------
001100* 04/02/2021 R JARAMILLO    CREATED FOR SMART MONEY DESK - SMW0003
001200*===============================================================*
001300 01  CONTRIBUTOR-RECORD-AREA.
001400     05  CTR-SIGNAL-TS                      PIC X(14).
001500     05  CTR-ASSET-CDE                      PIC X(4).
001600     05  CTR-PCT-BLOCK.
001700         10  CTR-PCT-ADD-LONG-RT            PIC 9(3)V9(2).
001800         10  CTR-PCT-ADD-SHORT-RT           PIC 9(3)V9(2).
001900         10  CTR-PCT-REDUCERS-RT            PIC 9(3)V9(2).
002000         10  CTR-PCT-FLAT-RT                PIC 9(3)V9(2).
002100     05  CTR-CNT-ADD-LONG-CT                PIC 9(4).
002200     05  CTR-CNT-ADD-SHORT-CT               PIC 9(4).
002300     05  CTR-CNT-REDUCERS-CT                PIC 9(4).
002400     05  CTR-CNT-FLAT-CT                    PIC 9(4).
002500     05  CTR-TOTAL-WALLETS-CT               PIC 9(4).
002600     05  FILLER                             PIC X(15).
