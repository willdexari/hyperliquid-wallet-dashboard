000100*===============================================================*
000200* COPYBOOK:  SGRTIP04
000300* RECORD:    SIGNAL-RECORD-AREA
000400* DESC:      ONE ROW PER 5-MINUTE BOUNDARY X ASSET - THE FOUR
000500*            AGGREGATE SIGNALS PLUS THE PLAYBOOK/RISK-MODE THE
000600*            DECISION MATRIX PRODUCED FROM THEM.  RE-WRITTEN ON
000700*            RE-RUN (KEYED LOGICALLY BY SGR-SIGNAL-TS + ASSET).
000800*
000900* MAINTENANCE LOG
001000* DATE       AUTHOR         MAINTENANCE REQUIREMENT
001100* ---------- -------------- --------------------------------------
001200* 04/02/2021 R JARAMILLO    CREATED FOR SMART MONEY DESK - SMW0003
001300* 08/19/2021 R JARAMILLO     ADDED SGR-COMPUTATION-MS-CT SMW0011
001400* 02/14/2023 T OKONKWO       ADDED TIGHTEN-STOPS FLAG SMW0051
001500*===============================================================*
001600 01  SIGNAL-RECORD-AREA.
001700     05  SGR-SIGNAL-TS                      PIC X(14).
001800     05  SGR-ASSET-CDE                      PIC X(4).
001900     05  SGR-ALIGNMENT-SCORE-RT             PIC 9(3)V9(2).
002000     05  SGR-ALIGNMENT-TREND-CDE            PIC X(7).
002100         88  SGR-TREND-RISING                   VALUE 'RISING '.
002200         88  SGR-TREND-FLAT                     VALUE 'FLAT   '.
002300         88  SGR-TREND-FALLING                  VALUE 'FALLING'.
002400     05  SGR-DISPERSION-INDEX-RT            PIC 9(3)V9(2).
002500     05  SGR-EXIT-CLUSTER-SCORE-RT          PIC 9(3)V9(2).
002600     05  SGR-ALLOWED-PLAYBOOK-CDE           PIC X(10).
002700         88  SGR-PLAYBOOK-LONG-ONLY            VALUE 'LONG-ONLY '.
002800         88  SGR-PLAYBOOK-SHORT-ONLY           VALUE 'SHORT-ONLY'.
002900         88  SGR-PLAYBOOK-NO-TRADE             VALUE 'NO-TRADE  '.
003000     05  SGR-RISK-MODE-CDE                  PIC X(9).
003100         88  SGR-RISK-NORMAL                    VALUE 'NORMAL   '.
003200         88  SGR-RISK-REDUCED                   VALUE 'REDUCED  '.
003300         88  SGR-RISK-DEFENSIVE                 VALUE 'DEFENSIVE'.
003400     05  SGR-FLAG-AREA-1.
003500         10  SGR-ADD-EXPOSURE-CDE           PIC X(1).
003600             88  SGR-ADD-EXPOSURE-YES           VALUE 'Y'.
003700             88  SGR-ADD-EXPOSURE-NO            VALUE 'N'.
003800         10  SGR-TIGHTEN-STOPS-CDE          PIC X(1).
003900             88  SGR-TIGHTEN-STOPS-YES          VALUE 'Y'.
004000             88  SGR-TIGHTEN-STOPS-NO           VALUE 'N'.
004100     05  SGR-FLAG-AREA-2 REDEFINES SGR-FLAG-AREA-1.
004200         10  SGR-FLAG-PAIR-TXT              PIC X(2).
004300     05  SGR-WALLET-COUNT-CT                PIC 9(4).
004400     05  SGR-MISSING-COUNT-CT               PIC 9(4).
004500     05  SGR-COMPUTATION-MS-CT               PIC 9(7).
004600     05  FILLER                             PIC X(10).
