000100*===============================================================*
000200* PROGRAM:   SMW.R00864
000300* TITLE:     SMART MONEY POSITIONING SUMMARY
000400* DESC:      OVER THE LATEST SNAPSHOT TIMESTAMP FOR EACH ASSET,
000500*            CLASSIFIES EVERY WALLET LONG/SHORT/FLAT, ROLLS UP
000600*            NET AND ABSOLUTE EXPOSURE, AND REPORTS THE TOP-10
000700*            CONCENTRATION FOR THE DASHBOARD POSITIONING PANEL.
000800*===============================================================*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    SMW-POSITIONING-CALC.
001100 AUTHOR.        R JARAMILLO.
001200 INSTALLATION.  SMART MONEY DESK.
001300 DATE-WRITTEN.  09/14/1997.
001400 DATE-COMPILED.
001500 SECURITY.      DESK-CONFIDENTIAL.  DISTRIBUTION LIMITED TO THE
001600                SMART MONEY DESK AND OPERATIONS SUPPORT.
001700*
001800*----------------------------------------------------------------
001900* MAINTENANCE LOG
002000* DATE       INIT REQ NO   DESCRIPTION
002100* ---------- ---- -------- --------------------------------------
002200* 09/14/1997 RJ   SMW0015  ORIGINAL VERSION - NET/GROSS EXPOSURE
002300*                          AND LONG/SHORT SPLIT FOR THE DASHBOARD.
002400* 09/30/1998 TO   SMW0028  YEAR 2000 REVIEW - ALL DATE FIELDS ARE
002500*                          ALREADY FULL 4-DIGIT CENTURY.  SIGNED
002600*                          OFF.
002700* 05/23/2002 TO   SMW0041  TOP-10 CONCENTRATION AND TOP-10 NET
002800*                          EXPOSURE ADDED PER DESK REQUEST.
002900* 01/09/2006 SK   SMW0062  LATEST-TIMESTAMP SELECTION CORRECTED -
003000*                          NOW KEYED OFF THE ASSET'S OWN MOST
003100*                          RECENT SNAPSHOT ROW RATHER THAN THE
003200*                          LAST ROW PHYSICALLY ON THE FILE.
003300*----------------------------------------------------------------
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS SMW-FORCE-FULL-RESCAN
004000     UPSI-0 OFF STATUS IS SMW-NORMAL-CYCLE.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT WALLET-SNAPSHOTS  ASSIGN TO "WALSNAP"
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-WALSNAP-STATUS.
004600     SELECT POSITIONING-SUMMARY ASSIGN TO "PSMFILE"
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-PSMFILE-STATUS.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  WALLET-SNAPSHOTS
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD.
005500     COPY WSNTIP01.
005600 FD  POSITIONING-SUMMARY
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD.
005900     COPY PSMTIP11.
006000*
006100 WORKING-STORAGE SECTION.
006200*----------------------------------------------------------------
006300* FILE STATUS AND SWITCHES
006400*----------------------------------------------------------------
006500 77  WS-WALSNAP-STATUS                PIC X(02).
006600 77  WS-PSMFILE-STATUS                PIC X(02).
006700 77  WS-WALSNAP-EOF-SW                PIC X(01) VALUE 'N'.
006800     88  WS-WALSNAP-EOF                    VALUE 'Y'.
006900*----------------------------------------------------------------
007000* ASSET CYCLE TABLE - LOADED BY REDEFINES OVER A VALUE CLAUSE,
007100* SAME HOUSE PATTERN AS THE SIGNAL BATCH.
007200*----------------------------------------------------------------
007300 01  WS-ASSET-LIST-WK.
007400     05  FILLER                        PIC X(04) VALUE 'HYPE'.
007500     05  FILLER                        PIC X(04) VALUE 'BTC '.
007600     05  FILLER                        PIC X(04) VALUE 'ETH '.
007700 01  WS-ASSET-LIST REDEFINES WS-ASSET-LIST-WK.
007800     05  WS-ASSET-ENTRY OCCURS 3 TIMES INDEXED BY WS-ASSET-NDX.
007900         10  WS-ASSET-CDE               PIC X(04).
008000 77  WS-ASSET-FOUND-SW                PIC X(01) VALUE 'N'.
008100     88  WS-ASSET-FOUND                    VALUE 'Y'.
008200*----------------------------------------------------------------
008300* RUN-DATE STAMP - CARRIED IN THE JOB LOG HEADER, SAME BREAKOUT
008400* AS THE SIGNAL AND UNIVERSE BATCHES.
008500*----------------------------------------------------------------
008600 01  WS-ACCEPT-DATE-AREA               PIC 9(08) VALUE ZERO.
008700 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE-AREA.
008800     05  WS-ACCEPT-YYYY                PIC 9(04).
008900     05  WS-ACCEPT-MM                  PIC 9(02).
009000     05  WS-ACCEPT-DD                  PIC 9(02).
009100 01  WS-ACCEPT-TIME-AREA               PIC 9(08) VALUE ZERO.
009200 01  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME-AREA.
009300     05  WS-ACCEPT-HH                  PIC 9(02).
009400     05  WS-ACCEPT-MI                  PIC 9(02).
009500     05  WS-ACCEPT-SS                  PIC 9(02).
009600     05  WS-ACCEPT-CC                  PIC 9(02).
009700 77  WS-RUN-DATE-TXT                   PIC X(08) VALUE SPACES.
009800*----------------------------------------------------------------
009900* PER-ASSET MAX-TIMESTAMP AND LATEST-SNAPSHOT WALLET TABLE.
010000* PASS 1 FILLS WS-AP-MAX-TS; PASS 2 FILLS WS-AP-WALLET-ENTRY.
010100*----------------------------------------------------------------
010200 01  WS-ASSET-POSITION-TBL.
010300     05  WS-AP-ENTRY OCCURS 3 TIMES INDEXED BY WS-AP-NDX.
010400         10  WS-AP-MAX-TS                PIC X(14) VALUE SPACES.
010500         10  WS-AP-WALLET-CT             PIC 9(04) COMP
010600                                          VALUE ZERO.
010700         10  WS-AP-WALLET-TBL.
010800             15  WS-AP-WALLET-ENTRY OCCURS 250 TIMES
010900                                     INDEXED BY WS-AP-WNDX
011000                                                WS-AP-WNDX2.
011100                 20  WS-AP-WALLET-ID      PIC X(42).
011200                 20  WS-AP-SZI            PIC S9(09)V9(06)
011300                                           SIGN TRAILING SEPARATE.
011400*----------------------------------------------------------------
011500* WORKING COPY OF THE CURRENT ASSET'S WALLET TABLE - THE TOP-10
011600* SORT WORKS AGAINST THIS COPY SO THE ORIGINAL LATEST-SNAPSHOT
011700* ORDER IS NOT DISTURBED.
011800*----------------------------------------------------------------
011900 01  WS-CUR-TBL.
012000     05  WS-CUR-ENTRY OCCURS 250 TIMES INDEXED BY WS-CUR-NDX
012100                                        WS-CUR-NDX2.
012200         10  WS-CUR-WALLET-ID           PIC X(42).
012300         10  WS-CUR-SZI                 PIC S9(09)V9(06)
012400                                         SIGN TRAILING SEPARATE.
012500         10  WS-CUR-ABS-SZI             PIC 9(09)V9(06).
012600 77  WS-CUR-CT                        PIC 9(04) COMP VALUE ZERO.
012700 01  WS-CUR-SWAP-AREA.
012800     05  WS-SWAP-WALLET-ID              PIC X(42).
012900     05  WS-SWAP-SZI                    PIC S9(09)V9(06)
013000                                         SIGN TRAILING SEPARATE.
013100     05  WS-SWAP-ABS-SZI                PIC 9(09)V9(06).
013200 77  WS-SORT-SWAPPED-SW               PIC X(01) VALUE 'N'.
013300     88  WS-SORT-SWAPPED-YES              VALUE 'Y'.
013400     88  WS-SORT-SWAPPED-NO               VALUE 'N'.
013500*----------------------------------------------------------------
013600* ACCUMULATORS FOR THE ASSET CURRENTLY BEING SUMMARIZED
013700*----------------------------------------------------------------
013800 77  WS-NET-EXPOSURE                  PIC S9(11)V9(06)
013900                                       SIGN TRAILING SEPARATE.
014000 77  WS-TOTAL-ABS-EXPOSURE            PIC 9(11)V9(06) VALUE ZERO.
014100 77  WS-TOP10-NET-EXPOSURE            PIC S9(11)V9(06)
014200                                       SIGN TRAILING SEPARATE.
014300 77  WS-TOP10-ABS-EXPOSURE            PIC 9(11)V9(06) VALUE ZERO.
014400 77  WS-LONG-COUNT                    PIC 9(04) COMP VALUE ZERO.
014500 77  WS-SHORT-COUNT                   PIC 9(04) COMP VALUE ZERO.
014600 77  WS-FLAT-COUNT                    PIC 9(04) COMP VALUE ZERO.
014700 77  WS-POSITIONED-COUNT              PIC 9(04) COMP VALUE ZERO.
014800 77  WS-TOP10-LIMIT-CT                PIC 9(02) COMP VALUE 10.
014900 77  WS-TOP10-ACTUAL-CT               PIC 9(02) COMP VALUE ZERO.
015000 77  WS-LONG-PCT                      PIC 9(03)V9(01) VALUE ZERO.
015100 77  WS-SHORT-PCT                     PIC 9(03)V9(01) VALUE ZERO.
015200 77  WS-TOP10-CONCENTRATION           PIC 9(03)V9(01) VALUE ZERO.
015300*
015400 PROCEDURE DIVISION.
015500*----------------------------------------------------------------
015600* 1000-MAIN-CONTROL
015700*----------------------------------------------------------------
015800 1000-MAIN-CONTROL.
015900     PERFORM 1100-INITIALIZE-RUN THRU 1100-EXIT.
016000     PERFORM 2000-LOAD-LATEST-SNAPSHOTS THRU 2000-EXIT.
016100     PERFORM 2050-PROCESS-ONE-ASSET THRU 2050-EXIT
016200         VARYING WS-AP-NDX FROM 1 BY 1 UNTIL WS-AP-NDX > 3.
016300     CLOSE POSITIONING-SUMMARY.
016400     STOP RUN.
016500 1000-EXIT.
016600     EXIT.
016700*
016800 1100-INITIALIZE-RUN.
016900     OPEN OUTPUT POSITIONING-SUMMARY.
017000 1100-EXIT.
017100     EXIT.
017200*
017300*----------------------------------------------------------------
017400* 2000-LOAD-LATEST-SNAPSHOTS - TWO PASSES OVER THE SNAPSHOT FILE.
017500* PASS 1 FINDS THE MOST RECENT SNAPSHOT-TS PER ASSET (SMW0062 -
017600* THE ASSET'S OWN LATEST ROW, NOT WHATEVER HAPPENS TO BE LAST ON
017700* THE FILE).  PASS 2 COLLECTS THE WALLETS SITTING AT THAT TS.
017800*----------------------------------------------------------------
017900 2000-LOAD-LATEST-SNAPSHOTS.
018000     OPEN INPUT WALLET-SNAPSHOTS.
018100     MOVE 'N' TO WS-WALSNAP-EOF-SW.
018200     PERFORM 2010-SCAN-FOR-MAX-TS THRU 2010-EXIT
018300         UNTIL WS-WALSNAP-EOF.
018400     CLOSE WALLET-SNAPSHOTS.
018500     OPEN INPUT WALLET-SNAPSHOTS.
018600     MOVE 'N' TO WS-WALSNAP-EOF-SW.
018700     PERFORM 2020-SCAN-FOR-WALLETS THRU 2020-EXIT
018800         UNTIL WS-WALSNAP-EOF.
018900     CLOSE WALLET-SNAPSHOTS.
019000 2000-EXIT.
019100     EXIT.
019200*
019300 2010-SCAN-FOR-MAX-TS.
019400     READ WALLET-SNAPSHOTS
019500         AT END
019600             SET WS-WALSNAP-EOF TO TRUE
019700         NOT AT END
019800             IF WSN-DIRTY-NO
019900                 PERFORM 2011-FIND-ASSET-NDX THRU 2011-EXIT
020000                 IF WS-ASSET-FOUND
020100                     IF WSN-SNAPSHOT-TS
020200                         > WS-AP-MAX-TS(WS-ASSET-NDX)
020300                         MOVE WSN-SNAPSHOT-TS
020400                             TO WS-AP-MAX-TS(WS-ASSET-NDX)
020500                     END-IF
020600                 END-IF
020700             END-IF
020800     END-READ.
020900 2010-EXIT.
021000     EXIT.
021100*
021200 2011-FIND-ASSET-NDX.
021300     MOVE 'N' TO WS-ASSET-FOUND-SW.
021400     SET WS-ASSET-NDX TO 1.
021500 2012-SCAN-LOOP.
021600     IF WS-ASSET-NDX > 3
021700         GO TO 2011-EXIT.
021800     IF WS-ASSET-CDE(WS-ASSET-NDX) = WSN-ASSET-CDE
021900         SET WS-ASSET-FOUND TO TRUE
022000         GO TO 2011-EXIT.
022100     SET WS-ASSET-NDX UP BY 1.
022200     GO TO 2012-SCAN-LOOP.
022300 2011-EXIT.
022400     EXIT.
022500*
022600 2020-SCAN-FOR-WALLETS.
022700     READ WALLET-SNAPSHOTS
022800         AT END
022900             SET WS-WALSNAP-EOF TO TRUE
023000         NOT AT END
023100             IF WSN-DIRTY-NO
023200                 PERFORM 2011-FIND-ASSET-NDX THRU 2011-EXIT
023300                 IF WS-ASSET-FOUND
023400                     IF WSN-SNAPSHOT-TS
023500                         = WS-AP-MAX-TS(WS-ASSET-NDX)
023600                         ADD 1 TO WS-AP-WALLET-CT(WS-ASSET-NDX)
023700                         SET WS-AP-WNDX
023800                             TO WS-AP-WALLET-CT(WS-ASSET-NDX)
023900                         MOVE WSN-WALLET-ID
024000                             TO WS-AP-WALLET-ID(WS-ASSET-NDX,
024100                                                 WS-AP-WNDX)
024200                         MOVE WSN-POSITION-SZI-QT
024300                             TO WS-AP-SZI(WS-ASSET-NDX,
024400                                          WS-AP-WNDX)
024500                     END-IF
024600                 END-IF
024700             END-IF
024800     END-READ.
024900 2020-EXIT.
025000     EXIT.
025100*
025200*----------------------------------------------------------------
025300* 2050-PROCESS-ONE-ASSET - RUNS THE CLASSIFY/TOP-10/PERCENTAGE/
025400* WRITE STEPS FOR ONE ASSET.  NO OUTPUT ROW WHEN THE ASSET HAD
025500* ZERO WALLETS AT ITS LATEST SNAPSHOT TIMESTAMP.
025600*----------------------------------------------------------------
025700 2050-PROCESS-ONE-ASSET.
025800     IF WS-AP-WALLET-CT(WS-AP-NDX) = ZERO
025900         GO TO 2050-EXIT.
026000     MOVE WS-AP-WALLET-CT(WS-AP-NDX) TO WS-CUR-CT.
026100     SET WS-CUR-NDX TO 1.
026200     PERFORM 2060-COPY-ONE-WALLET THRU 2060-EXIT
026300         VARYING WS-CUR-NDX FROM 1 BY 1
026400         UNTIL WS-CUR-NDX > WS-CUR-CT.
026500     PERFORM 2100-CLASSIFY-SIGN THRU 2100-EXIT.
026600     PERFORM 2200-FIND-TOP-10 THRU 2200-EXIT.
026700     PERFORM 2300-COMPUTE-PERCENTAGES THRU 2300-EXIT.
026800     PERFORM 2400-WRITE-SUMMARY THRU 2400-EXIT.
026900 2050-EXIT.
027000     EXIT.
027100*
027200 2060-COPY-ONE-WALLET.
027300     MOVE WS-AP-WALLET-ID(WS-AP-NDX, WS-CUR-NDX)
027400         TO WS-CUR-WALLET-ID(WS-CUR-NDX).
027500     MOVE WS-AP-SZI(WS-AP-NDX, WS-CUR-NDX)
027600         TO WS-CUR-SZI(WS-CUR-NDX).
027700     IF WS-CUR-SZI(WS-CUR-NDX) < ZERO
027800         COMPUTE WS-CUR-ABS-SZI(WS-CUR-NDX) =
027900             ZERO - WS-CUR-SZI(WS-CUR-NDX)
028000     ELSE
028100         MOVE WS-CUR-SZI(WS-CUR-NDX) TO WS-CUR-ABS-SZI(WS-CUR-NDX)
028200     END-IF.
028300 2060-EXIT.
028400     EXIT.
028500*
028600*----------------------------------------------------------------
028700* 2100-CLASSIFY-SIGN
028800*----------------------------------------------------------------
028900 2100-CLASSIFY-SIGN.
029000     MOVE ZERO TO WS-NET-EXPOSURE WS-TOTAL-ABS-EXPOSURE
029100                  WS-LONG-COUNT WS-SHORT-COUNT WS-FLAT-COUNT.
029200     PERFORM 2110-CLASSIFY-ONE THRU 2110-EXIT
029300         VARYING WS-CUR-NDX FROM 1 BY 1
029400         UNTIL WS-CUR-NDX > WS-CUR-CT.
029500     COMPUTE WS-POSITIONED-COUNT = WS-LONG-COUNT + WS-SHORT-COUNT.
029600 2100-EXIT.
029700     EXIT.
029800*
029900 2110-CLASSIFY-ONE.
030000     ADD WS-CUR-SZI(WS-CUR-NDX) TO WS-NET-EXPOSURE.
030100     ADD WS-CUR-ABS-SZI(WS-CUR-NDX) TO WS-TOTAL-ABS-EXPOSURE.
030200     IF WS-CUR-SZI(WS-CUR-NDX) > ZERO
030300         ADD 1 TO WS-LONG-COUNT
030400     ELSE
030500         IF WS-CUR-SZI(WS-CUR-NDX) < ZERO
030600             ADD 1 TO WS-SHORT-COUNT
030700         ELSE
030800             ADD 1 TO WS-FLAT-COUNT
030900         END-IF
031000     END-IF.
031100 2110-EXIT.
031200     EXIT.
031300*
031400*----------------------------------------------------------------
031500* 2200-FIND-TOP-10 - BUBBLE SORT WS-CUR-TBL BY ABSOLUTE SIZE
031600* DESCENDING, THEN SUM THE FIRST WS-TOP10-LIMIT-CT ENTRIES (OR
031700* ALL OF THEM IF FEWER THAN 10 WALLETS ARE POSITIONED).
031800*----------------------------------------------------------------
031900 2200-FIND-TOP-10.
032000     IF WS-CUR-CT < 2
032100         GO TO 2200-SUM-TOP10.
032200 2210-SORT-LOOP.
032300     SET WS-SORT-SWAPPED-NO TO TRUE.
032400     SET WS-CUR-NDX TO 1.
032500 2211-COMPARE-LOOP.
032600     IF WS-CUR-NDX >= WS-CUR-CT
032700         GO TO 2212-PASS-DONE.
032800     SET WS-CUR-NDX2 TO WS-CUR-NDX.
032900     SET WS-CUR-NDX2 UP BY 1.
033000     IF WS-CUR-ABS-SZI(WS-CUR-NDX) < WS-CUR-ABS-SZI(WS-CUR-NDX2)
033100         MOVE WS-CUR-WALLET-ID(WS-CUR-NDX) TO WS-SWAP-WALLET-ID
033200         MOVE WS-CUR-SZI(WS-CUR-NDX)       TO WS-SWAP-SZI
033300         MOVE WS-CUR-ABS-SZI(WS-CUR-NDX)   TO WS-SWAP-ABS-SZI
033400         MOVE WS-CUR-WALLET-ID(WS-CUR-NDX2)
033500             TO WS-CUR-WALLET-ID(WS-CUR-NDX)
033600         MOVE WS-CUR-SZI(WS-CUR-NDX2)
033700             TO WS-CUR-SZI(WS-CUR-NDX)
033800         MOVE WS-CUR-ABS-SZI(WS-CUR-NDX2)
033900             TO WS-CUR-ABS-SZI(WS-CUR-NDX)
034000         MOVE WS-SWAP-WALLET-ID
034100             TO WS-CUR-WALLET-ID(WS-CUR-NDX2)
034200         MOVE WS-SWAP-SZI
034300             TO WS-CUR-SZI(WS-CUR-NDX2)
034400         MOVE WS-SWAP-ABS-SZI
034500             TO WS-CUR-ABS-SZI(WS-CUR-NDX2)
034600         SET WS-SORT-SWAPPED-YES TO TRUE
034700     END-IF.
034800     SET WS-CUR-NDX UP BY 1.
034900     GO TO 2211-COMPARE-LOOP.
035000 2212-PASS-DONE.
035100     IF WS-SORT-SWAPPED-YES
035200         GO TO 2210-SORT-LOOP.
035300 2200-SUM-TOP10.
035400     MOVE ZERO TO WS-TOP10-NET-EXPOSURE WS-TOP10-ABS-EXPOSURE.
035500     MOVE WS-TOP10-LIMIT-CT TO WS-TOP10-ACTUAL-CT.
035600     IF WS-CUR-CT < WS-TOP10-ACTUAL-CT
035700         MOVE WS-CUR-CT TO WS-TOP10-ACTUAL-CT
035800     END-IF.
035900     IF WS-CUR-CT = ZERO
036000         GO TO 2200-EXIT.
036100     PERFORM 2220-ADD-ONE-TOP10 THRU 2220-EXIT
036200         VARYING WS-CUR-NDX FROM 1 BY 1
036300         UNTIL WS-CUR-NDX > WS-TOP10-ACTUAL-CT.
036400 2200-EXIT.
036500     EXIT.
036600*
036700 2220-ADD-ONE-TOP10.
036800     ADD WS-CUR-SZI(WS-CUR-NDX)     TO WS-TOP10-NET-EXPOSURE.
036900     ADD WS-CUR-ABS-SZI(WS-CUR-NDX) TO WS-TOP10-ABS-EXPOSURE.
037000 2220-EXIT.
037100     EXIT.
037200*
037300*----------------------------------------------------------------
037400* 2300-COMPUTE-PERCENTAGES
037500*----------------------------------------------------------------
037600 2300-COMPUTE-PERCENTAGES.
037700     IF WS-POSITIONED-COUNT = ZERO
037800         MOVE ZERO TO WS-LONG-PCT WS-SHORT-PCT
037900     ELSE
038000         COMPUTE WS-LONG-PCT ROUNDED =
038100             (WS-LONG-COUNT / WS-POSITIONED-COUNT) * 100
038200         COMPUTE WS-SHORT-PCT ROUNDED =
038300             (WS-SHORT-COUNT / WS-POSITIONED-COUNT) * 100
038400     END-IF.
038500     IF WS-TOTAL-ABS-EXPOSURE = ZERO
038600         MOVE ZERO TO WS-TOP10-CONCENTRATION
038700     ELSE
038800         COMPUTE WS-TOP10-CONCENTRATION ROUNDED =
038900             (WS-TOP10-ABS-EXPOSURE / WS-TOTAL-ABS-EXPOSURE) * 100
039000     END-IF.
039100 2300-EXIT.
039200     EXIT.
039300*
039400*----------------------------------------------------------------
039500* 2400-WRITE-SUMMARY
039600*----------------------------------------------------------------
039700 2400-WRITE-SUMMARY.
039800     MOVE WS-AP-MAX-TS(WS-AP-NDX)   TO PSM-SNAPSHOT-TS.
039900     MOVE WS-NET-EXPOSURE           TO PSM-NET-EXPOSURE-QT.
040000     MOVE WS-LONG-COUNT             TO PSM-LONG-COUNT-CT.
040100     MOVE WS-SHORT-COUNT            TO PSM-SHORT-COUNT-CT.
040200     MOVE WS-FLAT-COUNT             TO PSM-FLAT-COUNT-CT.
040300     COMPUTE PSM-TOTAL-WALLETS-CT =
040400         WS-LONG-COUNT + WS-SHORT-COUNT + WS-FLAT-COUNT.
040500     MOVE WS-LONG-PCT               TO PSM-LONG-PCT-RT.
040600     MOVE WS-SHORT-PCT              TO PSM-SHORT-PCT-RT.
040700     MOVE WS-TOP10-CONCENTRATION    TO PSM-TOP10-CONCENTRATION-RT.
040800     MOVE WS-TOP10-NET-EXPOSURE     TO PSM-TOP10-NET-EXPOSURE-QT.
040900     WRITE POSITIONING-SUMMARY-RECORD.
041000 2400-EXIT.
041100     EXIT.
