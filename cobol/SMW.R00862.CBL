000100*===============================================================*
000200* PROGRAM:   SMW.R00862
000300* TITLE:     SMART MONEY UNIVERSE REFRESH
000400* DESC:      READS THE RAW EXCHANGE LEADERBOARD, RANKS WALLETS BY
000500*            30-DAY PNL, KEEPS THE TOP N, CHECKS COVERAGE AGAINST
000600*            THE REQUESTED SIZE, DIFFS AGAINST THE PRIOR UNIVERSE
000700*            AND REPLACES IT WHEN COVERAGE IS ACCEPTABLE.
000800*===============================================================*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    SMW-UNIVERSE-REFRESH.
001100 AUTHOR.        R JARAMILLO.
001200 INSTALLATION.  SMART MONEY DESK.
001300 DATE-WRITTEN.  03/18/1994.
001400 DATE-COMPILED.
001500 SECURITY.      DESK-CONFIDENTIAL.  DISTRIBUTION LIMITED TO THE
001600                SMART MONEY DESK AND OPERATIONS SUPPORT.
001700*
001800*----------------------------------------------------------------
001900* MAINTENANCE LOG
002000* DATE       INIT REQ NO   DESCRIPTION
002100* ---------- ---- -------- --------------------------------------
002200* 03/18/1994 RJ   SMW0001  ORIGINAL VERSION - TOP 200 BY MONTH
002300*                          PNL.
002400* 06/14/1995 RJ   SMW0005  ENTERED/EXITED DIFF AGAINST PRIOR RUN
002500*                          ADDED TO UNIVERSE-RUN AUDIT ROW.
002600* 09/30/1998 TO   SMW0028  YEAR 2000 REVIEW - NO DATE WINDOWING
002700*                          LOGIC IN THIS PROGRAM.  SIGNED OFF.
002800* 02/11/2000 TO   SMW0032  90 PERCENT COVERAGE FLOOR ADDED - BELOW
002900*                          FLOOR NOW LEAVES UNIVERSE UNCHANGED.
003000* 08/07/2003 TO   SMW0053  BLANK WALLET ID ROWS NOW SKIPPED AT
003100*                          READ TIME RATHER THAN FAILING THE RUN.
003200* 04/02/2005 SK   SMW0060  SORT PASS REWRITTEN - PRIOR VERSION
003300*                          MIS-RANKED TIES ON MONTH PNL.
003400*----------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS SMW-FORCE-FULL-RESCAN
004100     UPSI-0 OFF STATUS IS SMW-NORMAL-CYCLE.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT LEADERBOARD        ASSIGN TO "LBRFILE"
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS WS-LBRFILE-STATUS.
004700     SELECT UNIVERSE-CURRENT   ASSIGN TO "UNMFILE"
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-UNMFILE-STATUS.
005000     SELECT UNIVERSE-RUNS      ASSIGN TO "URNFILE"
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-URNFILE-STATUS.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  LEADERBOARD
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD.
005900     COPY LBRTIP03.
006000 FD  UNIVERSE-CURRENT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300     COPY UNMTIP02.
006400 FD  UNIVERSE-RUNS
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700     COPY URNTIP10.
006800*
006900 WORKING-STORAGE SECTION.
007000*----------------------------------------------------------------
007100* FILE STATUS AND CONTROL SWITCHES
007200*----------------------------------------------------------------
007300 77  WS-LBRFILE-STATUS                PIC X(02).
007400 77  WS-UNMFILE-STATUS                PIC X(02).
007500 77  WS-URNFILE-STATUS                PIC X(02).
007600 77  WS-LBR-EOF-SW                    PIC X(01) VALUE 'N'.
007700     88  WS-LBR-EOF                       VALUE 'Y'.
007800 77  WS-OLD-EOF-SW                    PIC X(01) VALUE 'N'.
007900     88  WS-OLD-EOF                       VALUE 'Y'.
008000 77  WS-COVERAGE-SW                   PIC X(01) VALUE 'N'.
008100     88  WS-COVERAGE-OK                    VALUE 'Y'.
008200     88  WS-COVERAGE-BAD                   VALUE 'N'.
008300 77  WS-MATCH-SW                      PIC X(01) VALUE 'N'.
008400*----------------------------------------------------------------
008500* SHOP CONSTANTS - TOP-N SIZE AND THE 90 PERCENT COVERAGE FLOOR
008600*----------------------------------------------------------------
008700 77  WS-UNIVERSE-TARGET-CT            PIC 9(04) COMP VALUE 200.
008800 77  WS-MIN-KEPT-CT                   PIC 9(04) COMP VALUE 180.
008900*----------------------------------------------------------------
009000* RAW LEADERBOARD WORK TABLE - LOADED, SORTED, THEN TRUNCATED TO
009100* THE TOP WS-KEPT-CT ENTRIES.  A ROW SURVIVING PAST WS-KEPT-CT
009200* IS SIMPLY NEVER WRITTEN BACK OUT.
009300*----------------------------------------------------------------
009400 01  WS-LBR-TBL.
009500     05  WS-LBR-ENTRY OCCURS 500 TIMES INDEXED BY WS-LBR-NDX
009600                                        WS-LBR-NDX2.
009700         10  WS-LBR-WALLET-ID          PIC X(42).
009800         10  WS-LBR-MONTH-PNL          PIC S9(11)V9(2)
009900                                        SIGN TRAILING SEPARATE.
010000         10  WS-LBR-MONTH-ROI          PIC S9(03)V9(4)
010100                                        SIGN TRAILING SEPARATE.
010200         10  WS-LBR-ACCOUNT-VALUE      PIC 9(11)V9(2).
010300 77  WS-LBR-CT                        PIC 9(04) COMP VALUE ZERO.
010400 77  WS-KEPT-CT                       PIC 9(04) COMP VALUE ZERO.
010500*
010600* SWAP AREA FOR THE BUBBLE SORT - REDEFINED OVER A SINGLE ENTRY
010700* SHAPE SO ONE MOVE CARRIES THE WHOLE ROW.
010800 01  WS-LBR-SWAP-AREA.
010900     05  WS-SWAP-WALLET-ID             PIC X(42).
011000     05  WS-SWAP-MONTH-PNL             PIC S9(11)V9(2)
011100                                        SIGN TRAILING SEPARATE.
011200     05  WS-SWAP-MONTH-ROI             PIC S9(03)V9(4)
011300                                        SIGN TRAILING SEPARATE.
011400     05  WS-SWAP-ACCOUNT-VALUE         PIC 9(11)V9(2).
011500*----------------------------------------------------------------
011600* PRIOR UNIVERSE SNAPSHOT - READ BEFORE THE FILE IS REPLACED, SO
011700* THE ENTERED/EXITED DIFF HAS SOMETHING TO COMPARE AGAINST.
011800*----------------------------------------------------------------
011900 01  WS-OLD-TBL.
012000     05  WS-OLD-ENTRY OCCURS 200 TIMES INDEXED BY WS-OLD-NDX
012100                                        WS-SCAN-NDX.
012200         10  WS-OLD-WALLET-ID          PIC X(42).
012300 77  WS-OLD-CT                        PIC 9(04) COMP VALUE ZERO.
012400*----------------------------------------------------------------
012500* SORT INDEXES AND DIFF COUNTERS
012600*----------------------------------------------------------------
012700 77  WS-NEW-NDX                       PIC 9(04) COMP.
012800 77  WS-ENTERED-CT                    PIC 9(04) COMP VALUE ZERO.
012900 77  WS-EXITED-CT                     PIC 9(04) COMP VALUE ZERO.
013000 77  WS-SORT-SWAPPED-SW               PIC X(01) VALUE 'N'.
013100     88  WS-SORT-SWAPPED-YES              VALUE 'Y'.
013200     88  WS-SORT-SWAPPED-NO               VALUE 'N'.
013300*----------------------------------------------------------------
013400* RUN TIMESTAMP - BUILT VIA THE STANDARD ACCEPT/REDEFINES PAIR.
013500*----------------------------------------------------------------
013600 01  WS-AS-OF-TS                      PIC X(14).
013700 01  WS-ACCEPT-DATE-AREA.
013800     05  WS-ACCEPT-DATE                PIC 9(08).
013900 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE-AREA.
014000     05  WS-ACCEPT-YYYY                PIC 9(04).
014100     05  WS-ACCEPT-MM                  PIC 9(02).
014200     05  WS-ACCEPT-DD                  PIC 9(02).
014300 01  WS-ACCEPT-TIME-AREA.
014400     05  WS-ACCEPT-TIME                PIC 9(08).
014500 01  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME-AREA.
014600     05  WS-ACCEPT-HH                  PIC 9(02).
014700     05  WS-ACCEPT-MI                  PIC 9(02).
014800     05  WS-ACCEPT-SS                  PIC 9(02).
014900     05  WS-ACCEPT-CC                  PIC 9(02).
015000 01  WS-AS-OF-PARTS REDEFINES WS-AS-OF-TS.
015100     05  WS-AS-OF-YYYY                 PIC 9(04).
015200     05  WS-AS-OF-MM                   PIC 9(02).
015300     05  WS-AS-OF-DD                   PIC 9(02).
015400     05  WS-AS-OF-HH                   PIC 9(02).
015500     05  WS-AS-OF-MI                   PIC 9(02).
015600     05  WS-AS-OF-SS                   PIC 9(02).
015700*
015800 PROCEDURE DIVISION.
015900*----------------------------------------------------------------
016000* 1000-MAIN-CONTROL
016100*----------------------------------------------------------------
016200 1000-MAIN-CONTROL.
016300     PERFORM 1100-INITIALIZE-RUN THRU 1100-EXIT.
016400     PERFORM 2000-READ-LEADERBOARD THRU 2000-EXIT
016500         UNTIL WS-LBR-EOF.
016600     PERFORM 2100-SORT-AND-RANK THRU 2100-EXIT.
016700     PERFORM 2200-CHECK-COVERAGE THRU 2200-EXIT.
016800     IF WS-COVERAGE-OK
016900         PERFORM 2300-DIFF-UNIVERSE THRU 2300-EXIT
017000         PERFORM 2400-REPLACE-UNIVERSE THRU 2400-EXIT
017100     ELSE
017200         MOVE ZERO TO WS-ENTERED-CT WS-EXITED-CT
017300     END-IF.
017400     PERFORM 2500-WRITE-UNIVERSE-RUN THRU 2500-EXIT.
017500     CLOSE LEADERBOARD UNIVERSE-RUNS.
017600     STOP RUN.
017700 1000-EXIT.
017800     EXIT.
017900*
018000*----------------------------------------------------------------
018100* 1100-INITIALIZE-RUN - STAMP THE RUN, OPEN THE READ-SIDE FILES
018200* AND PRELOAD THE PRIOR UNIVERSE BEFORE IT IS OVERWRITTEN.
018300*----------------------------------------------------------------
018400 1100-INITIALIZE-RUN.
018500     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
018600     ACCEPT WS-ACCEPT-TIME FROM TIME.
018700     MOVE WS-ACCEPT-YYYY TO WS-AS-OF-YYYY.
018800     MOVE WS-ACCEPT-MM   TO WS-AS-OF-MM.
018900     MOVE WS-ACCEPT-DD   TO WS-AS-OF-DD.
019000     MOVE WS-ACCEPT-HH   TO WS-AS-OF-HH.
019100     MOVE WS-ACCEPT-MI   TO WS-AS-OF-MI.
019200     MOVE WS-ACCEPT-SS   TO WS-AS-OF-SS.
019300     OPEN INPUT LEADERBOARD.
019400     OPEN INPUT UNIVERSE-CURRENT.
019500     PERFORM 2050-LOAD-OLD-UNIVERSE THRU 2050-EXIT
019600         UNTIL WS-OLD-EOF.
019700     CLOSE UNIVERSE-CURRENT.
019800     OPEN OUTPUT UNIVERSE-RUNS.
019900 1100-EXIT.
020000     EXIT.
020100*
020200 2050-LOAD-OLD-UNIVERSE.
020300     READ UNIVERSE-CURRENT
020400         AT END
020500             SET WS-OLD-EOF TO TRUE
020600         NOT AT END
020700             ADD 1 TO WS-OLD-CT
020800             SET WS-OLD-NDX TO WS-OLD-CT
020900             MOVE UNM-WALLET-ID TO WS-OLD-WALLET-ID(WS-OLD-NDX)
021000     END-READ.
021100 2050-EXIT.
021200     EXIT.
021300*
021400*----------------------------------------------------------------
021500* 2000-READ-LEADERBOARD - A ROW WITH A BLANK WALLET ID IS
021600* INVALID PER THE FEED SPEC AND IS SIMPLY DROPPED (SMW0053).
021700*----------------------------------------------------------------
021800 2000-READ-LEADERBOARD.
021900     READ LEADERBOARD
022000         AT END
022100             SET WS-LBR-EOF TO TRUE
022200         NOT AT END
022300             IF LBR-WALLET-ID NOT = SPACES
022400                 ADD 1 TO WS-LBR-CT
022500                 SET WS-LBR-NDX TO WS-LBR-CT
022600                 MOVE LBR-WALLET-ID
022700                     TO WS-LBR-WALLET-ID(WS-LBR-NDX)
022800                 MOVE LBR-MONTH-PNL-AT
022900                     TO WS-LBR-MONTH-PNL(WS-LBR-NDX)
023000                 MOVE LBR-MONTH-ROI-RT
023100                     TO WS-LBR-MONTH-ROI(WS-LBR-NDX)
023200                 MOVE LBR-ACCOUNT-VALUE-AT
023300                     TO WS-LBR-ACCOUNT-VALUE(WS-LBR-NDX)
023400             END-IF
023500     END-READ.
023600 2000-EXIT.
023700     EXIT.
023800*
023900*----------------------------------------------------------------
024000* 2100-SORT-AND-RANK - IN-MEMORY BUBBLE SORT ON MONTH PNL
024100* DESCENDING.  REWRITTEN UNDER SMW0060 TO COMPARE THE FULL
024200* SIGNED PICTURE RATHER THAN A TRUNCATED WORK FIELD, WHICH HAD
024300* BEEN MIS-ORDERING TIES.
024400*----------------------------------------------------------------
024500 2100-SORT-AND-RANK.
024600     IF WS-LBR-CT < WS-UNIVERSE-TARGET-CT
024700         SET WS-KEPT-CT TO WS-LBR-CT
024800     ELSE
024900         SET WS-KEPT-CT TO WS-UNIVERSE-TARGET-CT
025000     END-IF.
025100     IF WS-LBR-CT < 2
025200         GO TO 2100-EXIT.
025300 2110-SORT-LOOP.
025400     SET WS-SORT-SWAPPED-NO TO TRUE.
025500     SET WS-LBR-NDX TO 1.
025600 2111-COMPARE-LOOP.
025700     IF WS-LBR-NDX >= WS-LBR-CT
025800         GO TO 2112-PASS-DONE.
025900     SET WS-LBR-NDX2 TO WS-LBR-NDX.
026000     SET WS-LBR-NDX2 UP BY 1.
026100     IF WS-LBR-MONTH-PNL(WS-LBR-NDX)
026200         < WS-LBR-MONTH-PNL(WS-LBR-NDX2)
026300         MOVE WS-LBR-WALLET-ID(WS-LBR-NDX)
026400             TO WS-SWAP-WALLET-ID
026500         MOVE WS-LBR-MONTH-PNL(WS-LBR-NDX)
026600             TO WS-SWAP-MONTH-PNL
026700         MOVE WS-LBR-MONTH-ROI(WS-LBR-NDX)
026800             TO WS-SWAP-MONTH-ROI
026900         MOVE WS-LBR-ACCOUNT-VALUE(WS-LBR-NDX)
027000             TO WS-SWAP-ACCOUNT-VALUE
027100         MOVE WS-LBR-WALLET-ID(WS-LBR-NDX2)
027200             TO WS-LBR-WALLET-ID(WS-LBR-NDX)
027300         MOVE WS-LBR-MONTH-PNL(WS-LBR-NDX2)
027400             TO WS-LBR-MONTH-PNL(WS-LBR-NDX)
027500         MOVE WS-LBR-MONTH-ROI(WS-LBR-NDX2)
027600             TO WS-LBR-MONTH-ROI(WS-LBR-NDX)
027700         MOVE WS-LBR-ACCOUNT-VALUE(WS-LBR-NDX2)
027800             TO WS-LBR-ACCOUNT-VALUE(WS-LBR-NDX)
027900         MOVE WS-SWAP-WALLET-ID
028000             TO WS-LBR-WALLET-ID(WS-LBR-NDX2)
028100         MOVE WS-SWAP-MONTH-PNL
028200             TO WS-LBR-MONTH-PNL(WS-LBR-NDX2)
028300         MOVE WS-SWAP-MONTH-ROI
028400             TO WS-LBR-MONTH-ROI(WS-LBR-NDX2)
028500         MOVE WS-SWAP-ACCOUNT-VALUE
028600             TO WS-LBR-ACCOUNT-VALUE(WS-LBR-NDX2)
028700         SET WS-SORT-SWAPPED-YES TO TRUE
028800     END-IF.
028900     SET WS-LBR-NDX UP BY 1.
029000     GO TO 2111-COMPARE-LOOP.
029100 2112-PASS-DONE.
029200     IF WS-SORT-SWAPPED-YES
029300         GO TO 2110-SORT-LOOP.
029400 2100-EXIT.
029500     EXIT.
029600*
029700*----------------------------------------------------------------
029800* 2200-CHECK-COVERAGE - SMW0032.  FEWER THAN 90 PERCENT OF THE
029900* TARGET SIZE LEAVES THE UNIVERSE UNTOUCHED FOR THIS CYCLE.
030000*----------------------------------------------------------------
030100 2200-CHECK-COVERAGE.
030200     IF WS-KEPT-CT < WS-MIN-KEPT-CT
030300         SET WS-COVERAGE-BAD TO TRUE
030400     ELSE
030500         SET WS-COVERAGE-OK TO TRUE
030600     END-IF.
030700 2200-EXIT.
030800     EXIT.
030900*
031000*----------------------------------------------------------------
031100* 2300-DIFF-UNIVERSE - COUNTS ONLY (SMW0005).  THE ACTUAL MEMBER
031200* LIST IS NOT PERSISTED, PER DESK REQUEST - ONLY THE COUNTS RIDE
031300* ON THE AUDIT ROW.
031400*----------------------------------------------------------------
031500 2300-DIFF-UNIVERSE.
031600     MOVE ZERO TO WS-ENTERED-CT WS-EXITED-CT.
031700     IF WS-KEPT-CT = ZERO
031800         GO TO 2300-CHECK-EXITED.
031900     PERFORM 2310-CHECK-ONE-NEW THRU 2310-EXIT
032000         VARYING WS-NEW-NDX FROM 1 BY 1
032100         UNTIL WS-NEW-NDX > WS-KEPT-CT.
032200 2300-CHECK-EXITED.
032300     IF WS-OLD-CT = ZERO
032400         GO TO 2300-EXIT.
032500     PERFORM 2320-CHECK-ONE-OLD THRU 2320-EXIT
032600         VARYING WS-OLD-NDX FROM 1 BY 1
032700         UNTIL WS-OLD-NDX > WS-OLD-CT.
032800 2300-EXIT.
032900     EXIT.
033000*
033100 2310-CHECK-ONE-NEW.
033200     MOVE 'N' TO WS-MATCH-SW.
033300     IF WS-OLD-CT = ZERO
033400         GO TO 2310-TALLY.
033500     SET WS-SCAN-NDX TO 1.
033600 2311-SCAN-LOOP.
033700     IF WS-SCAN-NDX > WS-OLD-CT
033800         GO TO 2310-TALLY.
033900     IF WS-LBR-WALLET-ID(WS-NEW-NDX)
034000         = WS-OLD-WALLET-ID(WS-SCAN-NDX)
034100         MOVE 'Y' TO WS-MATCH-SW
034200         GO TO 2310-TALLY.
034300     SET WS-SCAN-NDX UP BY 1.
034400     GO TO 2311-SCAN-LOOP.
034500 2310-TALLY.
034600     IF WS-MATCH-SW = 'N'
034700         ADD 1 TO WS-ENTERED-CT.
034800 2310-EXIT.
034900     EXIT.
035000*
035100 2320-CHECK-ONE-OLD.
035200     MOVE 'N' TO WS-MATCH-SW.
035300     SET WS-SCAN-NDX TO 1.
035400 2321-SCAN-LOOP.
035500     IF WS-SCAN-NDX > WS-KEPT-CT
035600         GO TO 2320-TALLY.
035700     IF WS-OLD-WALLET-ID(WS-OLD-NDX)
035800         = WS-LBR-WALLET-ID(WS-SCAN-NDX)
035900         MOVE 'Y' TO WS-MATCH-SW
036000         GO TO 2320-TALLY.
036100     SET WS-SCAN-NDX UP BY 1.
036200     GO TO 2321-SCAN-LOOP.
036300 2320-TALLY.
036400     IF WS-MATCH-SW = 'N'
036500         ADD 1 TO WS-EXITED-CT.
036600 2320-EXIT.
036700     EXIT.
036800*
036900*----------------------------------------------------------------
037000* 2400-REPLACE-UNIVERSE - REOPENS UNIVERSE-CURRENT FOR OUTPUT AND
037100* WRITES THE FRESHLY RANKED TOP WS-KEPT-CT ROWS.
037200*----------------------------------------------------------------
037300 2400-REPLACE-UNIVERSE.
037400     OPEN OUTPUT UNIVERSE-CURRENT.
037500     IF WS-KEPT-CT = ZERO
037600         GO TO 2400-EXIT.
037700     PERFORM 2410-WRITE-ONE-MEMBER THRU 2410-EXIT
037800         VARYING WS-NEW-NDX FROM 1 BY 1
037900         UNTIL WS-NEW-NDX > WS-KEPT-CT.
038000 2400-EXIT.
038100     CLOSE UNIVERSE-CURRENT.
038200     EXIT.
038300*
038400 2410-WRITE-ONE-MEMBER.
038500     MOVE WS-LBR-WALLET-ID(WS-NEW-NDX)     TO UNM-WALLET-ID.
038600     MOVE WS-NEW-NDX                       TO UNM-RANK-NBR.
038700     MOVE WS-LBR-MONTH-PNL(WS-NEW-NDX)     TO UNM-MONTH-PNL-AT.
038800     MOVE WS-LBR-MONTH-ROI(WS-NEW-NDX)     TO UNM-MONTH-ROI-RT.
038900     MOVE WS-LBR-ACCOUNT-VALUE(WS-NEW-NDX)
039000         TO UNM-ACCOUNT-VALUE-AT.
039100     WRITE UNIVERSE-MEMBER-RECORD.
039200 2410-EXIT.
039300     EXIT.
039400*
039500*----------------------------------------------------------------
039600* 2500-WRITE-UNIVERSE-RUN - AUDIT ROW FOR THIS REFRESH CYCLE.
039700*----------------------------------------------------------------
039800 2500-WRITE-UNIVERSE-RUN.
039900     MOVE WS-AS-OF-TS         TO URN-AS-OF-TS.
040000     IF WS-COVERAGE-OK
040100         SET URN-STATUS-SUCCESS TO TRUE
040200     ELSE
040300         SET URN-STATUS-FAILED TO TRUE
040400     END-IF.
040500     MOVE WS-UNIVERSE-TARGET-CT TO URN-N-REQUESTED-CT.
040600     MOVE WS-KEPT-CT             TO URN-N-RECEIVED-CT.
040700     MOVE WS-ENTERED-CT          TO URN-ENTERED-COUNT-CT.
040800     MOVE WS-EXITED-CT           TO URN-EXITED-COUNT-CT.
040900     WRITE UNIVERSE-RUN-RECORD.
041000 2500-EXIT.
041100     EXIT.
