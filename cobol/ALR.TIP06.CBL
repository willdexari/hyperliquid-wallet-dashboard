000100*===============================================================*
000200* COPYBOOK:  ALRTIP06
000300* RECORD:    ALERT-RECORD-AREA
000400* DESC:      APPEND-ONLY ALERT LOG.  EVERY FIRED OR THROTTLE-
000500*            SUPPRESSED ALERT IS WRITTEN HERE - SUPPRESSED ONES
000600*            ARE KEPT FOR AUDIT BUT NEVER DELIVERED.
000700*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR         MAINTENANCE REQUIREMENT
001000* ---------- -------------- --------------------------------------
001100* 05/10/2021 R JARAMILLO    CREATED FOR SMART MONEY DESK - SMW0006
001200* 01/22/2022 R JARAMILLO     ADDED ALR-SUPPRESSED-CDE SMW0021
001300*===============================================================*
001400 01  ALERT-RECORD-AREA.
001500     05  ALR-ALERT-TS                       PIC X(14).
001600     05  ALR-ASSET-CDE                      PIC X(6).
001700     05  ALR-ALERT-TYPE-CDE                 PIC X(13).
001800         88  ALR-TYPE-REGIME-CHANGE             VALUE
001900                                            'REGIME-CHANGE'.
002000         88  ALR-TYPE-EXIT-CLUSTER              VALUE
002100                                            'EXIT-CLUSTER '.
002200         88  ALR-TYPE-SYSTEM-STALE              VALUE
002300                                            'SYSTEM-STALE '.
002400     05  ALR-SEVERITY-CDE                   PIC X(8).
002500         88  ALR-SEV-MEDIUM                     VALUE 'MEDIUM  '.
002600         88  ALR-SEV-HIGH                       VALUE 'HIGH    '.
002700         88  ALR-SEV-CRITICAL                   VALUE 'CRITICAL'.
002800     05  ALR-MESSAGE-TXT                    PIC X(120).
002900     05  ALR-COOLDOWN-UNTIL-TS               PIC X(14).
003000     05  ALR-SUPPRESSED-CDE                 PIC X(1).
003100         88  ALR-SUPPRESSED-YES                 VALUE 'Y'.
003200         88  ALR-SUPPRESSED-NO                  VALUE 'N'.
003300     05  FILLER                             PIC X(10).
