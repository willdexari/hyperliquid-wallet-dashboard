000100*===============================================================*
000200* PROGRAM:   SMW.R00863
000300* TITLE:     SMART MONEY SNAPSHOT INGEST STATUS/HEALTH
000400* DESC:      GIVEN THE WALLET COUNT EXPECTED THIS CYCLE (THE
000500*            CURRENT UNIVERSE SIZE) AND THE COUNT THAT ACTUALLY
000600*            SUCCEEDED (HANDED OVER ON THE CONTROL CARD BY THE
000700*            POLLING STEP), COMPUTES COVERAGE, DERIVES RUN STATUS
000800*            AND DASHBOARD HEALTH STATE, AND WRITES THE AUDIT AND
000900*            HEALTH ROWS THE SIGNAL BATCH DEPENDS ON.
001000*===============================================================*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    SMW-SNAPSHOT-INGEST.
001300 AUTHOR.        R JARAMILLO.
001400 INSTALLATION.  SMART MONEY DESK.
001500 DATE-WRITTEN.  06/02/1996.
001600 DATE-COMPILED.
001700 SECURITY.      DESK-CONFIDENTIAL.  DISTRIBUTION LIMITED TO THE
001800                SMART MONEY DESK AND OPERATIONS SUPPORT.
001900*
002000*----------------------------------------------------------------
002100* MAINTENANCE LOG
002200* DATE       INIT REQ NO   DESCRIPTION
002300* ---------- ---- -------- --------------------------------------
002400* 06/02/1996 RJ   SMW0008  ORIGINAL VERSION - COVERAGE AND STATUS
002500*                          DERIVATION FOLLOWING EACH POLLING
002600*                          CYCLE.
002700* 09/30/1998 TO   SMW0028  YEAR 2000 REVIEW - ALL DATE FIELDS ARE
002800*                          ALREADY FULL 4-DIGIT CENTURY.  SIGNED
002900*                          OFF.
003000* 03/19/2001 TO   SMW0034  HEALTH STATE NOW FORCES STALE WHEN THE
003100*                          LAST SUCCESSFUL RUN IS OVER 3 MINUTES
003200*                          OLD, REGARDLESS OF THIS CYCLE'S RESULT.
003300* 10/08/2004 SK   SMW0057  FIRST-EVER RUN (NO PRIOR HEALTH ROW) NO
003400*                          LONGER ABENDS - DEFAULTS LAST-SUCCESS
003500*                          TO THIS RUN'S TIMESTAMP.
003600*----------------------------------------------------------------
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS SMW-FORCE-FULL-RESCAN
004300     UPSI-0 OFF STATUS IS SMW-NORMAL-CYCLE.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CONTROL-CARD       ASSIGN TO "CTLCARD"
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-CTLCARD-STATUS.
004900     SELECT UNIVERSE-CURRENT   ASSIGN TO "UNMFILE"
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-UNMFILE-STATUS.
005200     SELECT INGEST-RUNS        ASSIGN TO "IRNFILE"
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-IRNFILE-STATUS.
005500     SELECT INGEST-HEALTH-IN   ASSIGN TO "IHLFILE"
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-IHLIN-STATUS.
005800     SELECT INGEST-HEALTH-OUT  ASSIGN TO "IHLOUT"
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-IHLOUT-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CONTROL-CARD
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700 01  CONTROL-CARD-RECORD.
006800     05  CC-WALLETS-SUCCEEDED-CT       PIC 9(04).
006900     05  CC-ROWS-WRITTEN-CT            PIC 9(05).
007000     05  FILLER                        PIC X(71).
007100 FD  UNIVERSE-CURRENT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400     COPY UNMTIP02.
007500 FD  INGEST-RUNS
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800     COPY IRNTIP09.
007900 FD  INGEST-HEALTH-IN
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200     COPY IHLTIP08.
008300 FD  INGEST-HEALTH-OUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  INGEST-HEALTH-OUT-RECORD.
008700     05  IHO-HEALTH-TS                      PIC X(14).
008800     05  IHO-LAST-SUCCESS-SNAPSHOT-TS        PIC X(14).
008900     05  IHO-SNAPSHOT-STATUS-CDE            PIC X(7).
009000     05  IHO-COVERAGE-PCT-RT                 PIC 9(3)V9(2).
009100     05  IHO-HEALTH-STATE-CDE               PIC X(8).
009200     05  FILLER                             PIC X(15).
009300*
009400 WORKING-STORAGE SECTION.
009500*----------------------------------------------------------------
009600* FILE STATUS AND SWITCHES
009700*----------------------------------------------------------------
009800 77  WS-CTLCARD-STATUS                PIC X(02).
009900 77  WS-UNMFILE-STATUS                PIC X(02).
010000 77  WS-IRNFILE-STATUS                PIC X(02).
010100 77  WS-IHLIN-STATUS                  PIC X(02).
010200 77  WS-IHLOUT-STATUS                 PIC X(02).
010300 77  WS-UNM-EOF-SW                    PIC X(01) VALUE 'N'.
010400     88  WS-UNM-EOF                       VALUE 'Y'.
010500 77  WS-IHL-FOUND-SW                  PIC X(01) VALUE 'N'.
010600     88  WS-IHL-FOUND                     VALUE 'Y'.
010700*----------------------------------------------------------------
010800* SHOP CONSTANTS - THE COVERAGE BANDS AND THE STALENESS FLOOR.
010900*----------------------------------------------------------------
011000 77  WS-SUCCESS-FLOOR-PCT             PIC 9(03)V9(02) VALUE 95.00.
011100 77  WS-PARTIAL-FLOOR-PCT             PIC 9(03)V9(02) VALUE 05.00.
011200 77  WS-DEGRADED-FLOOR-PCT            PIC 9(03)V9(02) VALUE 80.00.
011300 77  WS-STALE-MINUTES-CT              PIC S9(05) COMP VALUE 3.
011400*----------------------------------------------------------------
011500* RUN COUNTS AND DERIVED COVERAGE
011600*----------------------------------------------------------------
011700 77  WS-WALLETS-EXPECTED-CT           PIC 9(04) COMP VALUE ZERO.
011800 77  WS-WALLETS-SUCCEEDED-CT          PIC 9(04) COMP VALUE ZERO.
011900 77  WS-WALLETS-FAILED-CT             PIC 9(04) COMP VALUE ZERO.
012000 77  WS-ROWS-EXPECTED-CT              PIC 9(05) COMP VALUE ZERO.
012100 77  WS-ROWS-WRITTEN-CT               PIC 9(05) COMP VALUE ZERO.
012200 77  WS-ASSETS-PER-WALLET-CT          PIC 9(02) COMP VALUE 3.
012300 77  WS-COVERAGE-PCT                  PIC 9(03)V9(02) VALUE ZERO.
012400 77  WS-STATUS-WK                     PIC X(07) VALUE SPACES.
012500     88  WS-STATUS-WK-SUCCESS             VALUE 'SUCCESS'.
012600     88  WS-STATUS-WK-PARTIAL             VALUE 'PARTIAL'.
012700     88  WS-STATUS-WK-FAILED              VALUE 'FAILED '.
012800 77  WS-HEALTH-WK                     PIC X(08) VALUE SPACES.
012900     88  WS-HEALTH-WK-HEALTHY             VALUE 'HEALTHY '.
013000     88  WS-HEALTH-WK-DEGRADED            VALUE 'DEGRADED'.
013100     88  WS-HEALTH-WK-STALE               VALUE 'STALE   '.
013200*----------------------------------------------------------------
013300* PRIOR HEALTH ROW - READ ONCE AT THE TOP OF THE RUN.
013400*----------------------------------------------------------------
013500 77  WS-PRIOR-LAST-SUCCESS-TS         PIC X(14) VALUE SPACES.
013600 77  WS-NEW-LAST-SUCCESS-TS           PIC X(14) VALUE SPACES.
013700 77  WS-ELAPSED-MINUTES               PIC S9(07) COMP VALUE ZERO.
013800*----------------------------------------------------------------
013900* RUN TIMESTAMP AND SCRATCH TIMESTAMP ARITHMETIC WORK AREA -
014000* REUSED FOR EVERY TIMESTAMP-TO-PARTS BREAKOUT IN THE PROGRAM.
014100*----------------------------------------------------------------
014200 01  WS-SNAPSHOT-TS                    PIC X(14).
014300 01  WS-ACCEPT-DATE-AREA.
014400     05  WS-ACCEPT-DATE                PIC 9(08).
014500 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE-AREA.
014600     05  WS-ACCEPT-YYYY                PIC 9(04).
014700     05  WS-ACCEPT-MM                  PIC 9(02).
014800     05  WS-ACCEPT-DD                  PIC 9(02).
014900 01  WS-ACCEPT-TIME-AREA.
015000     05  WS-ACCEPT-TIME                PIC 9(08).
015100 01  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME-AREA.
015200     05  WS-ACCEPT-HH                  PIC 9(02).
015300     05  WS-ACCEPT-MI                  PIC 9(02).
015400     05  WS-ACCEPT-SS                  PIC 9(02).
015500     05  WS-ACCEPT-CC                  PIC 9(02).
015600 01  WS-TS-CALC-AREA                  PIC X(14).
015700 01  WS-TS-CALC-PARTS REDEFINES WS-TS-CALC-AREA.
015800     05  WS-TS-CALC-YYYY               PIC 9(04).
015900     05  WS-TS-CALC-MM                 PIC 9(02).
016000     05  WS-TS-CALC-DD                 PIC 9(02).
016100     05  WS-TS-CALC-HH                 PIC 9(02).
016200     05  WS-TS-CALC-MI                 PIC 9(02).
016300     05  WS-TS-CALC-SS                 PIC 9(02).
016400 01  WS-TS-CALC-AREA-2                PIC X(14).
016500 01  WS-TS-CALC-PARTS-2 REDEFINES WS-TS-CALC-AREA-2.
016600     05  WS-TS2-YYYY                   PIC 9(04).
016700     05  WS-TS2-MM                     PIC 9(02).
016800     05  WS-TS2-DD                     PIC 9(02).
016900     05  WS-TS2-HH                     PIC 9(02).
017000     05  WS-TS2-MI                     PIC 9(02).
017100     05  WS-TS2-SS                     PIC 9(02).
017200*
017300 PROCEDURE DIVISION.
017400*----------------------------------------------------------------
017500* 1000-MAIN-CONTROL
017600*----------------------------------------------------------------
017700 1000-MAIN-CONTROL.
017800     PERFORM 1100-INITIALIZE-RUN THRU 1100-EXIT.
017900     PERFORM 2000-COMPUTE-COVERAGE THRU 2000-EXIT.
018000     PERFORM 2100-DETERMINE-STATUS THRU 2100-EXIT.
018100     PERFORM 2200-DETERMINE-HEALTH THRU 2200-EXIT.
018200     PERFORM 2300-WRITE-INGEST-RUN THRU 2300-EXIT.
018300     PERFORM 2400-WRITE-INGEST-HEALTH THRU 2400-EXIT.
018400     CLOSE CONTROL-CARD UNIVERSE-CURRENT INGEST-RUNS
018500           INGEST-HEALTH-OUT.
018600     STOP RUN.
018700 1000-EXIT.
018800     EXIT.
018900*
019000*----------------------------------------------------------------
019100* 1100-INITIALIZE-RUN - STAMPS THE RUN, READS THE CONTROL CARD
019200* FOR THE SUCCEEDED/ROWS-WRITTEN COUNTS, COUNTS THE CURRENT
019300* UNIVERSE FOR THE EXPECTED-WALLET COUNT, AND PICKS UP THE PRIOR
019400* HEALTH ROW.
019500*----------------------------------------------------------------
019600 1100-INITIALIZE-RUN.
019700     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
019800     ACCEPT WS-ACCEPT-TIME FROM TIME.
019900     MOVE WS-ACCEPT-YYYY TO WS-TS-CALC-YYYY.
020000     MOVE WS-ACCEPT-MM   TO WS-TS-CALC-MM.
020100     MOVE WS-ACCEPT-DD   TO WS-TS-CALC-DD.
020200     MOVE WS-ACCEPT-HH   TO WS-TS-CALC-HH.
020300     MOVE WS-ACCEPT-MI   TO WS-TS-CALC-MI.
020400     MOVE WS-ACCEPT-SS   TO WS-TS-CALC-SS.
020500     MOVE WS-TS-CALC-AREA TO WS-SNAPSHOT-TS.
020600     OPEN INPUT CONTROL-CARD.
020700     READ CONTROL-CARD
020800         AT END
020900             MOVE ZERO TO WS-WALLETS-SUCCEEDED-CT
021000                           WS-ROWS-WRITTEN-CT
021100         NOT AT END
021200             MOVE CC-WALLETS-SUCCEEDED-CT
021300                 TO WS-WALLETS-SUCCEEDED-CT
021400             MOVE CC-ROWS-WRITTEN-CT      TO WS-ROWS-WRITTEN-CT
021500     END-READ.
021600     CLOSE CONTROL-CARD.
021700     OPEN INPUT UNIVERSE-CURRENT.
021800     MOVE ZERO TO WS-WALLETS-EXPECTED-CT.
021900     PERFORM 1150-COUNT-UNIVERSE THRU 1150-EXIT
022000         UNTIL WS-UNM-EOF.
022100     CLOSE UNIVERSE-CURRENT.
022200     IF WS-WALLETS-SUCCEEDED-CT > WS-WALLETS-EXPECTED-CT
022300         MOVE ZERO TO WS-WALLETS-FAILED-CT
022400     ELSE
022500         COMPUTE WS-WALLETS-FAILED-CT =
022600             WS-WALLETS-EXPECTED-CT - WS-WALLETS-SUCCEEDED-CT
022700     END-IF.
022800     COMPUTE WS-ROWS-EXPECTED-CT =
022900         WS-WALLETS-EXPECTED-CT * WS-ASSETS-PER-WALLET-CT.
023000     OPEN INPUT INGEST-HEALTH-IN.
023100     READ INGEST-HEALTH-IN
023200         AT END
023300             SET WS-IHL-FOUND TO FALSE
023400         NOT AT END
023500             SET WS-IHL-FOUND TO TRUE
023600             MOVE IHL-LAST-SUCCESS-SNAPSHOT-TS
023700                 TO WS-PRIOR-LAST-SUCCESS-TS
023800     END-READ.
023900     CLOSE INGEST-HEALTH-IN.
024000     OPEN OUTPUT INGEST-RUNS.
024100     OPEN OUTPUT INGEST-HEALTH-OUT.
024200 1100-EXIT.
024300     EXIT.
024400*
024500 1150-COUNT-UNIVERSE.
024600     READ UNIVERSE-CURRENT
024700         AT END
024800             SET WS-UNM-EOF TO TRUE
024900         NOT AT END
025000             ADD 1 TO WS-WALLETS-EXPECTED-CT
025100     END-READ.
025200 1150-EXIT.
025300     EXIT.
025400*
025500*----------------------------------------------------------------
025600* 2000-COMPUTE-COVERAGE - S / W X 100, ZERO WHEN W IS ZERO.
025700*----------------------------------------------------------------
025800 2000-COMPUTE-COVERAGE.
025900     IF WS-WALLETS-EXPECTED-CT = ZERO
026000         MOVE ZERO TO WS-COVERAGE-PCT
026100         GO TO 2000-EXIT.
026200     COMPUTE WS-COVERAGE-PCT ROUNDED =
026300         (WS-WALLETS-SUCCEEDED-CT / WS-WALLETS-EXPECTED-CT) * 100.
026400 2000-EXIT.
026500     EXIT.
026600*
026700*----------------------------------------------------------------
026800* 2100-DETERMINE-STATUS
026900*----------------------------------------------------------------
027000 2100-DETERMINE-STATUS.
027100     IF WS-WALLETS-EXPECTED-CT = ZERO
027200         SET WS-STATUS-WK-FAILED TO TRUE
027300         GO TO 2100-EXIT.
027400     IF WS-COVERAGE-PCT < WS-PARTIAL-FLOOR-PCT
027500         SET WS-STATUS-WK-FAILED TO TRUE
027600     ELSE
027700         IF WS-COVERAGE-PCT < WS-SUCCESS-FLOOR-PCT
027800             SET WS-STATUS-WK-PARTIAL TO TRUE
027900         ELSE
028000             SET WS-STATUS-WK-SUCCESS TO TRUE
028100         END-IF
028200     END-IF.
028300 2100-EXIT.
028400     EXIT.
028500*
028600*----------------------------------------------------------------
028700* 2200-DETERMINE-HEALTH - SMW0034/SMW0057.  HEALTH FOLLOWS STATUS
028800* UNLESS THE LAST SUCCESSFUL RUN IS TOO OLD, IN WHICH CASE STALE
028900* WINS REGARDLESS OF THIS CYCLE'S OWN RESULT.
029000*----------------------------------------------------------------
029100 2200-DETERMINE-HEALTH.
029200     IF WS-STATUS-WK-SUCCESS
029300         MOVE WS-SNAPSHOT-TS TO WS-NEW-LAST-SUCCESS-TS
029400     ELSE
029500         IF WS-IHL-FOUND
029600             MOVE WS-PRIOR-LAST-SUCCESS-TS
029700                 TO WS-NEW-LAST-SUCCESS-TS
029800         ELSE
029900             MOVE WS-SNAPSHOT-TS TO WS-NEW-LAST-SUCCESS-TS
030000         END-IF
030100     END-IF.
030200     IF WS-STATUS-WK-SUCCESS
030300         SET WS-HEALTH-WK-HEALTHY TO TRUE
030400     ELSE
030500         IF WS-STATUS-WK-PARTIAL AND WS-COVERAGE-PCT
030600                                      NOT < WS-DEGRADED-FLOOR-PCT
030700             SET WS-HEALTH-WK-DEGRADED TO TRUE
030800         ELSE
030900             SET WS-HEALTH-WK-STALE TO TRUE
031000         END-IF
031100     END-IF.
031200     PERFORM 2210-CHECK-STALE-AGE THRU 2210-EXIT.
031300 2200-EXIT.
031400     EXIT.
031500*
031600* THE ELAPSED-MINUTES CHECK IS SAME-DAY ARITHMETIC ONLY - A RUN
031700* THAT HAS BEEN STALE SINCE BEFORE MIDNIGHT IS ALREADY CAUGHT ON
031800* THE COARSER STATUS TEST ABOVE, SO THE DESK ACCEPTED THE GAP.
031900 2210-CHECK-STALE-AGE.
032000     IF WS-NEW-LAST-SUCCESS-TS = SPACES
032100         SET WS-HEALTH-WK-STALE TO TRUE
032200         GO TO 2210-EXIT.
032300     MOVE WS-SNAPSHOT-TS         TO WS-TS-CALC-AREA.
032400     MOVE WS-NEW-LAST-SUCCESS-TS TO WS-TS-CALC-AREA-2.
032500     COMPUTE WS-ELAPSED-MINUTES =
032600         ((WS-TS-CALC-HH * 60) + WS-TS-CALC-MI) -
032700         ((WS-TS2-HH * 60) + WS-TS2-MI).
032800     IF WS-ELAPSED-MINUTES > WS-STALE-MINUTES-CT
032900         SET WS-HEALTH-WK-STALE TO TRUE.
033000 2210-EXIT.
033100     EXIT.
033200*
033300*----------------------------------------------------------------
033400* 2300-WRITE-INGEST-RUN
033500*----------------------------------------------------------------
033600 2300-WRITE-INGEST-RUN.
033700     MOVE WS-SNAPSHOT-TS              TO IRN-SNAPSHOT-TS.
033800     MOVE WS-STATUS-WK                TO IRN-STATUS-CDE.
033900     MOVE WS-WALLETS-EXPECTED-CT      TO IRN-WALLETS-EXPECTED-CT.
034000     MOVE WS-WALLETS-SUCCEEDED-CT     TO IRN-WALLETS-SUCCEEDED-CT.
034100     MOVE WS-WALLETS-FAILED-CT        TO IRN-WALLETS-FAILED-CT.
034200     MOVE WS-ROWS-EXPECTED-CT         TO IRN-ROWS-EXPECTED-CT.
034300     MOVE WS-ROWS-WRITTEN-CT          TO IRN-ROWS-WRITTEN-CT.
034400     MOVE WS-COVERAGE-PCT             TO IRN-COVERAGE-PCT-RT.
034500     WRITE INGEST-RUN-RECORD.
034600 2300-EXIT.
034700     EXIT.
034800*
034900*----------------------------------------------------------------
035000* 2400-WRITE-INGEST-HEALTH
035100*----------------------------------------------------------------
035200 2400-WRITE-INGEST-HEALTH.
035300     MOVE WS-SNAPSHOT-TS              TO IHO-HEALTH-TS.
035400     MOVE WS-NEW-LAST-SUCCESS-TS
035500         TO IHO-LAST-SUCCESS-SNAPSHOT-TS.
035600     MOVE WS-STATUS-WK                TO IHO-SNAPSHOT-STATUS-CDE.
035700     MOVE WS-COVERAGE-PCT             TO IHO-COVERAGE-PCT-RT.
035800     MOVE WS-HEALTH-WK                TO IHO-HEALTH-STATE-CDE.
035900     WRITE INGEST-HEALTH-OUT-RECORD.
036000 2400-EXIT.
036100     EXIT.
