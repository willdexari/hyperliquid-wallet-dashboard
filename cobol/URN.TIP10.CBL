000100*===============================================================*
000200* COPYBOOK:  URNTIP10
000300* RECORD:    UNIVERSE-RUN-RECORD
000400* DESC:      AUDIT LOG - ONE ROW PER UNIVERSE-REFRESH RUN, WITH
000500*            THE ENTERED/EXITED WALLET DIFF AGAINST THE PRIOR
000600*            UNIVERSE.
000700*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR         MAINTENANCE REQUIREMENT
001000* ---------- -------------- --------------------------------------
001100* 03/11/2021 R JARAMILLO    CREATED FOR SMART MONEY DESK - SMW0001
001200*===============================================================*
001300 01  UNIVERSE-RUN-RECORD.
001400     05  URN-AS-OF-TS                       PIC X(14).
001500     05  URN-STATUS-CDE                     PIC X(7).
001600         88  URN-STATUS-SUCCESS                 VALUE 'SUCCESS'.
001700         88  URN-STATUS-FAILED                  VALUE 'FAILED '.
001800     05  URN-N-REQUESTED-CT                 PIC 9(4).
001900     05  URN-N-RECEIVED-CT                  PIC 9(4).
002000     05  URN-DIFF-BLOCK.
002100         10  URN-ENTERED-COUNT-CT           PIC 9(4).
002200         10  URN-EXITED-COUNT-CT            PIC 9(4).
002300     05  FILLER                             PIC X(20).
